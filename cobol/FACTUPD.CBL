000100******************************************************************        
000200**                            FACTUPD                            *        
000300**             RANDOMIZED MACHINE-FACT FILE REFRESH              *        
000400******************************************************************        
000500 IDENTIFICATION DIVISION.                                                 
000600 PROGRAM-ID.    FACTUPD.                                                  
000700 AUTHOR.        TEMERZIDIS STAVROS.                                       
000800 INSTALLATION.  MICRODATA EPE.                                            
000900 DATE-WRITTEN.  06/18/90.                                                 
001000 DATE-COMPILED.                                                           
001100 SECURITY.      COMPANY CONFIDENTIAL - IT DEPT ACCESS ONLY.               
001200*-----------------------------------------------------------------        
001300*  FACTUPD REPLACES MACHFACT WITH ONE FRESH RECORD PER                    
001400*  MACHINE (MACHINE1-MACHINE100), PICKING MODEL, OS TYPE                  
001500*  AND OS VERSION AT RANDOM AND BUILDING A NEW RANDOM                     
001600*  SERIAL.  RUN THIS OVERNIGHT IN PLACE OF FACTGEN ONCE                   
001700*  THE FLEET IS LIVE - FACTGEN'S FIXED MIX IS FOR TESTING                 
001800*  ANOMDET ONLY, NOT FOR ONGOING PRODUCTION REFRESHES.                    
001900*-----------------------------------------------------------------        
002000*  CHANGE LOG                                                             
002100*  900618 SVT  ORIGINAL PROGRAM.  RANDOM PICK PER MACHINE,                
002200*              LCG SEEDED FROM THE SYSTEM CLOCK (REQ AN-002).             
002300*  900925 SVT  ADDED THE OCCURRENCE-CAP RULE FOR VERSIONS 35              
002400*              AND 21 SO A FUTURE CANDIDATE-LIST CHANGE                   
002500*              CANNOT FLOOD THE FLEET WITH ONE VERSION                    
002600*              (REQUEST FROM THE ANOMDET TEAM, AN-009).                   
002700*  911114 GKP  LINUX CANDIDATE LIST WAS FOUR SLOTS WITH A                 
002800*              TRAILING DUPLICATE OF VERSION 5 - TRIMMED TO               
002900*              THE THREE REAL LINUX VERSIONS (BUG AN-013).                
003000*  981102 SVT  Y2K REVIEW - SYSTEM CLOCK IS READ ONLY TO                  
003100*              SEED THE RANDOM GENERATOR, NO CENTURY MATH                 
003200*              IS PERFORMED ON IT.  NO CHANGE REQUIRED.                   
003300*  031014 GKP  MACHFACT NOW BUILT FROM MFREC.CPY INSTEAD OF               
003400*              A LOCAL COPY OF THE FIELD LIST (REQ FS-77).                
003500*  050830 ANK  RUN-COMPLETE MESSAGE ADDED TO THE OPERATOR                 
003600*              CONSOLE, SAME AS FACTGEN.                                  
003700*  060412 ANK  WORKING-STORAGE NAMES BROUGHT BACK IN LINE                 
003800*              WITH SHOP PRACTICE - NO WS- TAG ANYWHERE IN                
003900*              THIS SHOP'S OWN CODE, SO NONE HERE EITHER                  
004000*              (AN-021).  THE FOUND/NOT-FOUND SWITCH IS NOW               
004100*              A PLAIN FLAG WITH Y-OK/N-OK CONDITIONS, THE                
004200*              SAME HABIT PEL02 USES FOR ITS OWN SWITCHES.                
004300*  060415 ANK  MFACT-STAT WAS DECLARED IN THE FILE SECTION -              
004400*              MFREC.CPY WAS CARRYING THE STATUS FIELD AS A               
004500*              SECOND FD RECORD.  SPLIT TO MFSTAT.CPY,                    
004600*              COPY'D UNDER WORKING-STORAGE (BUG AN-024).                 
004700*-----------------------------------------------------------------        
004800 ENVIRONMENT DIVISION.                                                    
004900 CONFIGURATION SECTION.                                                   
005000 SOURCE-COMPUTER.  IBM-AT.                                                
005100 OBJECT-COMPUTER.  IBM-AT.                                                
005200 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                                    
005300 INPUT-OUTPUT SECTION.                                                    
005400 FILE-CONTROL.                                                            
005500     SELECT MACHINE-FACTS-FILE ASSIGN TO MACHFACT                         
005600         ORGANIZATION IS LINE SEQUENTIAL                                  
005700         FILE STATUS IS MFACT-STAT.                                       
005800 DATA DIVISION.                                                           
005900 FILE SECTION.                                                            
006000 FD  MACHINE-FACTS-FILE                                                   
006100     LABEL RECORDS ARE STANDARD.                                          
006200 COPY MFREC.                                                              
006300 WORKING-STORAGE SECTION.                                                 
006400*  FILE-STATUS FIELD CANNOT LIVE IN THE FILE SECTION - IT                 
006500*  HAS TO SIT UNDER WORKING-STORAGE, SO IT IS ITS OWN                     
006600*  MEMBER, COPY'D HERE INSTEAD OF TAGGING ALONG INSIDE                    
006700*  MFREC.CPY'S FD RECORD (AN-024).                                        
006800 COPY MFSTAT.                                                             
006900*-----------------------------------------------------------------        
007000*  RUN COUNTERS AND SUBSCRIPTS - ALL COMP, PER STANDARDS,                 
007100*  BARE NAMES, NO WS- TAG.  M IS THE MACHINE-NUMBER LOOP                  
007200*  CONTROL, O INDEXES THE OS-TYPE TABLE, X THE MODEL                      
007300*  TABLE, C THE SPECIFIC-VERSION TABLE DURING THE CAP                     
007400*  CHECK, Q AND R THE STANDING DIVIDE/REMAINDER PAIR, E                   
007500*  COUNTS LEADING SPACES AND T TOTALS RECORDS WRITTEN.                    
007600*-----------------------------------------------------------------        
007700 77  M                      PIC 9(03) COMP.                               
007800 77  O                      PIC 9(01) COMP.                               
007900 77  X                      PIC 9(01) COMP.                               
008000 77  C                      PIC 9(01) COMP.                               
008100 77  Q                      PIC 9(09) COMP.                               
008200 77  R                      PIC 9(09) COMP.                               
008300 77  E                      PIC 9(01) COMP.                               
008400 77  T                      PIC 9(05) COMP.                               
008500*  FLAG - HAS THE OCCURRENCE-CAP CHECK ALREADY PICKED A                   
008600*  SPECIFIC VERSION FOR THIS MACHINE?  Y-OK/N-OK, SAME                    
008700*  CONDITION-NAME HABIT AS THE SWITCHES IN PEL02.                         
008800 77  FLAG                   PIC X(01).                                    
008900     88  Y-OK               VALUE "Y".                                    
009000     88  N-OK               VALUE "N".                                    
009100*-----------------------------------------------------------------        
009200*  PARK-MILLER MINIMAL-STANDARD GENERATOR - SEED IS 1-9,                  
009300*  2147483646, NEXT = (SEED * 16807) MOD 2147483647.  NO                  
009400*  RUN-TIME LIBRARY RANDOM FUNCTION IS USED ON PURPOSE -                  
009500*  SEE THE HOUSE STANDARD ON COMPILER-SUPPLIED FUNCTIONS.                 
009600*  SEED, PROD AND SQ ARE THE GENERATOR'S OWN WORKING                      
009700*  FIELDS, KEPT SEPARATE FROM THE Q/R PAIR USED EVERYWHERE                
009800*  ELSE IN THE PROGRAM SO A CALLER OF 9100 NEVER STEPS ON                 
009900*  ITS OWN IN-FLIGHT DIVIDE.                                              
010000*-----------------------------------------------------------------        
010100 77  SEED                   PIC 9(10) COMP.                               
010200 77  PROD                   PIC 9(18) COMP.                               
010300 77  SQ                     PIC 9(18) COMP.                               
010400*-----------------------------------------------------------------        
010500*  HARDWARE MODEL LIST - SAME FOUR MODELS AS FACTGEN.                     
010600*-----------------------------------------------------------------        
010700 01  MODEL-TABLE.                                                         
010800     05  FILLER  PIC X(20) VALUE "lenovo thinkpad".                       
010900     05  FILLER  PIC X(20) VALUE "dell xps".                              
011000     05  FILLER  PIC X(20) VALUE "macbook pro".                           
011100     05  FILLER  PIC X(20) VALUE "hp spectre".                            
011200 01  MODEL-LIST REDEFINES MODEL-TABLE.                                    
011300     05  MODEL-NAME          PIC X(20) OCCURS 4 TIMES.                    
011400*-----------------------------------------------------------------        
011500*  OS-TYPE / CANDIDATE-VERSION TABLE.  ONE ROW PER OS TYPE:               
011600*  TYPE NAME, HOW MANY CANDIDATES ARE IN USE, AND UP TO 4                 
011700*  CANDIDATE VERSIONS (UNUSED SLOTS PADDED WITH "00", WHICH               
011800*  NEVER MATCHES A REAL VERSION SO IT IS SAFE TO COMPARE                  
011900*  AGAINST BLINDLY IN 2300-PICK-OSVERSION).                               
012000*-----------------------------------------------------------------        
012100 01  OSTYPE-ROWS.                                                         
012200     05  FILLER  PIC X(19) VALUE "Windows   407081011".                   
012300     05  FILLER  PIC X(19) VALUE "Linux     303040500".                   
012400     05  FILLER  PIC X(19) VALUE "MacOS     411121314".                   
012500 01  OSTYPE-TABLE REDEFINES OSTYPE-ROWS.                                  
012600     05  OSTYPE-ENTRY OCCURS 3 TIMES.                                     
012700         10  OSTYPE-NAME     PIC X(10).                                   
012800         10  CAND-LEN        PIC 9(01).                                   
012900         10  CAND-VERSION    PIC X(02) OCCURS 4 TIMES.                    
013000*-----------------------------------------------------------------        
013100*  "SPECIFIC" OS VERSIONS - EACH RUN MAY ONLY HAND OUT SO                 
013200*  MANY OF THESE BEFORE FALLING BACK TO THE NORMAL RANDOM                 
013300*  PICK.  COUNTS RESET EVERY RUN IN 1100-INITIALIZE-RUN.                  
013400*-----------------------------------------------------------------        
013500 01  SPEC-ROWS.                                                           
013600     05  FILLER  PIC X(05) VALUE "3503".                                  
013700     05  FILLER  PIC X(05) VALUE "2110".                                  
013800 01  SPEC-TABLE REDEFINES SPEC-ROWS.                                      
013900     05  SPEC-ENTRY OCCURS 2 TIMES.                                       
014000         10  SPEC-VERSION    PIC X(02).                                   
014100         10  SPEC-LIMIT      PIC 9(02).                                   
014200         10  FILLER          PIC X(01).                                   
014300 01  SPEC-COUNTS.                                                         
014400     05  SPEC-COUNT  PIC 9(02) COMP OCCURS 2 TIMES.                       
014500     05  FILLER      PIC X(04).                                           
014600*-----------------------------------------------------------------        
014700*  RUN-COMPLETE MESSAGE FOR THE OPERATOR CONSOLE.                         
014800*-----------------------------------------------------------------        
014900 01  RUN-MESSAGE.                                                         
015000     05  FILLER              PIC X(16)                                    
015100             VALUE "FACTUPD COMPLETE".                                    
015200     05  FILLER              PIC X(02) VALUE SPACES.                      
015300     05  MSG-COUNT           PIC ZZ9.                                     
015400     05  FILLER              PIC X(09)                                    
015500             VALUE " RECORDS".                                            
015600     05  FILLER              PIC X(41) VALUE SPACES.                      
015700*-----------------------------------------------------------------        
015800*  WORK AREA USED TO BUILD MACHINE, OS-VER AND SERIAL, AND                
015900*  TO SEED THE RANDOM GENERATOR FROM THE SYSTEM CLOCK.                    
016000*-----------------------------------------------------------------        
016100 01  BUILD-AREA.                                                          
016200     05  MNUM-EDIT           PIC ZZ9.                                     
016300     05  SERIAL-EDIT         PIC 9(04).                                   
016400     05  PICK-VERSION        PIC X(02).                                   
016500     05  FILLER              PIC X(08) VALUE SPACES.                      
016600 01  CLOCK-READING.                                                       
016700     05  CLOCK-TIME          PIC 9(08).                                   
016800     05  FILLER              PIC X(04).                                   
016900 PROCEDURE DIVISION.                                                      
017000*-----------------------------------------------------------------        
017100*  1000-MAIN-LOGIC - OPEN, REFRESH ALL 100 MACHINES, CLOSE.               
017200*-----------------------------------------------------------------        
017300 1000-MAIN-LOGIC.                                                         
017400     PERFORM 1100-INITIALIZE-RUN THRU 1100-EXIT.                          
017500     PERFORM 2000-BUILD-FLEET THRU 2000-EXIT                              
017600         VARYING M FROM 1 BY 1                                            
017700         UNTIL M > 100.                                                   
017800     PERFORM 1200-TERMINATE-RUN THRU 1200-EXIT.                           
017900     STOP RUN.                                                            
018000 1000-EXIT.                                                               
018100     EXIT.                                                                
018200*-----------------------------------------------------------------        
018300*  1100-INITIALIZE-RUN - OPENS MACHFACT, ZEROES BOTH                      
018400*  SPECIFIC-VERSION COUNTERS, AND SEEDS THE GENERATOR                     
018500*  FROM THE SYSTEM CLOCK SO EACH RUN PICKS A DIFFERENT                    
018600*  SEQUENCE (+1 SO A CLOCK READING OF ALL ZEROS NEVER                     
018700*  HANDS THE GENERATOR A ZERO SEED).                                      
018800*-----------------------------------------------------------------        
018900 1100-INITIALIZE-RUN.                                                     
019000     OPEN OUTPUT MACHINE-FACTS-FILE.                                      
019100     MOVE 0 TO T.                                                         
019200     MOVE 0 TO SPEC-COUNT (1).                                            
019300     MOVE 0 TO SPEC-COUNT (2).                                            
019400     ACCEPT CLOCK-TIME FROM TIME.                                         
019500     COMPUTE SEED = CLOCK-TIME + 1.                                       
019600 1100-EXIT.                                                               
019700     EXIT.                                                                
019800*-----------------------------------------------------------------        
019900*  2000-BUILD-FLEET - ONE PASS PER MACHINE NUMBER 1-100.                  
020000*-----------------------------------------------------------------        
020100 2000-BUILD-FLEET.                                                        
020200     INITIALIZE MACHINE-FACT-REC.                                         
020300     MOVE M TO MNUM-EDIT.                                                 
020400     MOVE 0 TO E.                                                         
020500     INSPECT MNUM-EDIT TALLYING E FOR LEADING SPACE.                      
020600     STRING "Machine" DELIMITED BY SIZE                                   
020700            MNUM-EDIT (E + 1:) DELIMITED BY SIZE                          
020800         INTO MACHINE.                                                    
020900     PERFORM 2100-PICK-MODEL THRU 2100-EXIT.                              
021000     PERFORM 2200-PICK-OSTYPE THRU 2200-EXIT.                             
021100     PERFORM 2300-PICK-OSVERSION THRU 2300-EXIT.                          
021200     PERFORM 2400-BUILD-SERIAL THRU 2400-EXIT.                            
021300     WRITE MACHINE-FACT-REC.                                              
021400     ADD 1 TO T.                                                          
021500 2000-EXIT.                                                               
021600     EXIT.                                                                
021700*-----------------------------------------------------------------        
021800*  2100-PICK-MODEL - ONE RANDOM DRAW, MOD 4 AGAINST THE                   
021900*  MODEL TABLE.  EVERY MODEL IS EQUALLY LIKELY, THERE IS                  
022000*  NO WEIGHTING TABLE LIKE THE ONE FACTGEN CYCLES THROUGH.                
022100*-----------------------------------------------------------------        
022200 2100-PICK-MODEL.                                                         
022300     PERFORM 9100-NEXT-RANDOM THRU 9100-EXIT.                             
022400     DIVIDE SEED BY 4 GIVING Q REMAINDER X.                               
022500     ADD 1 TO X.                                                          
022600     MOVE MODEL-NAME (X) TO MODEL.                                        
022700 2100-EXIT.                                                               
022800     EXIT.                                                                
022900*-----------------------------------------------------------------        
023000*  2200-PICK-OSTYPE - ONE RANDOM DRAW, MOD 3 AGAINST THE                  
023100*  OSTYPE-TABLE.  O IS LEFT SET FOR 2300-PICK-OSVERSION,                  
023200*  WHICH NEEDS TO KNOW WHICH OS-TYPE ROW WAS PICKED HERE.                 
023300*-----------------------------------------------------------------        
023400 2200-PICK-OSTYPE.                                                        
023500     PERFORM 9100-NEXT-RANDOM THRU 9100-EXIT.                             
023600     DIVIDE SEED BY 3 GIVING Q REMAINDER O.                               
023700     ADD 1 TO O.                                                          
023800     MOVE OSTYPE-NAME (O) TO OS-TYPE.                                     
023900 2200-EXIT.                                                               
024000     EXIT.                                                                
024100*-----------------------------------------------------------------        
024200*  2300-PICK-OSVERSION - THE OCCURRENCE-CAP RULE FIRST,                   
024300*  THEN A PLAIN RANDOM PICK FROM THE CURRENT OS TYPE'S                    
024400*  CANDIDATE LIST.  WITH TODAY'S CANDIDATE LISTS NEITHER                  
024500*  SPECIFIC VERSION EVER APPEARS IN A CANDIDATE LIST, SO                  
024600*  THE CAP CHECK ALWAYS FALLS THROUGH TO THE RANDOM PICK -                
024700*  IT STAYS IN PLACE FOR THE DAY THE CANDIDATE LISTS CHANGE.              
024800*-----------------------------------------------------------------        
024900 2300-PICK-OSVERSION.                                                     
025000     MOVE "N" TO FLAG.                                                    
025100     PERFORM 2310-CHECK-SPECIFIC-CAP THRU 2310-EXIT                       
025200         VARYING C FROM 1 BY 1                                            
025300         UNTIL C > 2 OR Y-OK.                                             
025400     IF N-OK                                                              
025500         PERFORM 9100-NEXT-RANDOM THRU 9100-EXIT                          
025600         DIVIDE SEED BY CAND-LEN (O)                                      
025700             GIVING Q REMAINDER R                                         
025800         ADD 1 TO R                                                       
025900         MOVE CAND-VERSION (O R)                                          
026000             TO PICK-VERSION                                              
026100     END-IF.                                                              
026200     MOVE PICK-VERSION TO OS-VER.                                         
026300 2300-EXIT.                                                               
026400     EXIT.                                                                
026500*-----------------------------------------------------------------        
026600*  2310-CHECK-SPECIFIC-CAP - ONE TABLE ROW PER CALL, DRIVEN               
026700*  BY C FROM 2300-PICK-OSVERSION'S PERFORM.  A SPECIFIC                   
026800*  VERSION IS ONLY HANDED OUT IF ITS RUN COUNT IS STILL                   
026900*  UNDER ITS LIMIT AND IT ACTUALLY APPEARS SOMEWHERE IN                   
027000*  THE CURRENT OS TYPE'S CANDIDATE LIST.                                  
027100*-----------------------------------------------------------------        
027200 2310-CHECK-SPECIFIC-CAP.                                                 
027300     IF SPEC-COUNT (C) < SPEC-LIMIT (C)                                   
027400         IF SPEC-VERSION (C) = CAND-VERSION (O 1)                         
027500             OR SPEC-VERSION (C) = CAND-VERSION (O 2)                     
027600             OR SPEC-VERSION (C) = CAND-VERSION (O 3)                     
027700             OR SPEC-VERSION (C) = CAND-VERSION (O 4)                     
027800             MOVE SPEC-VERSION (C) TO PICK-VERSION                        
027900             ADD 1 TO SPEC-COUNT (C)                                      
028000             MOVE "Y" TO FLAG                                             
028100         END-IF                                                           
028200     END-IF.                                                              
028300 2310-EXIT.                                                               
028400     EXIT.                                                                
028500*-----------------------------------------------------------------        
028600*  2400-BUILD-SERIAL - PREFIX IS ALWAYS "ABCD" (SAME AS                   
028700*  FACTGEN), BUT THE NUMBER PORTION IS A FRESH RANDOM DRAW                
028800*  EACH RUN INSTEAD OF FACTGEN'S FIXED FORMULA - THIS IS                  
028900*  WHY THE TWO PROGRAMS' SERIAL RANGES WERE SPLIT (AN-006).               
029000*-----------------------------------------------------------------        
029100 2400-BUILD-SERIAL.                                                       
029200     MOVE "ABCD" TO SER-PRE.                                              
029300     PERFORM 9100-NEXT-RANDOM THRU 9100-EXIT.                             
029400     DIVIDE SEED BY 9000 GIVING Q REMAINDER R.                            
029500     COMPUTE SERIAL-EDIT = 1000 + R .                                     
029600     MOVE SERIAL-EDIT TO SER-NUM.                                         
029700 2400-EXIT.                                                               
029800     EXIT.                                                                
029900*-----------------------------------------------------------------        
030000*  9100-NEXT-RANDOM - ONE STEP OF THE PARK-MILLER GENERATOR.              
030100*  SEED COMES IN NON-ZERO AND GOES OUT NON-ZERO, UNIFORM                  
030200*  ON 1 THRU 2147483646.                                                  
030300*-----------------------------------------------------------------        
030400 9100-NEXT-RANDOM.                                                        
030500     COMPUTE PROD = SEED * 16807.                                         
030600     DIVIDE PROD BY 2147483647                                            
030700         GIVING SQ REMAINDER SEED.                                        
030800     IF SEED = 0                                                          
030900         MOVE 1 TO SEED                                                   
031000     END-IF.                                                              
031100 9100-EXIT.                                                               
031200     EXIT.                                                                
031300*-----------------------------------------------------------------        
031400*  1200-TERMINATE-RUN - CLOSES MACHFACT AND WRITES THE                    
031500*  RECORD COUNT TO THE OPERATOR CONSOLE.                                  
031600*-----------------------------------------------------------------        
031700 1200-TERMINATE-RUN.                                                      
031800     CLOSE MACHINE-FACTS-FILE.                                            
031900     MOVE T TO MSG-COUNT.                                                 
032000     DISPLAY RUN-MESSAGE.                                                 
032100 1200-EXIT.                                                               
032200     EXIT.                                                                
