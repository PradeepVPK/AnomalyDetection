000100******************************************************************        
000200**                          ANSTAT.CPY                           *        
000300**               ANOMALY-REPORT FILE-STATUS FIELD                *        
000400******************************************************************        
000500*  FILE-STATUS ITEM FOR ANOMALY-REPORT-FILE.  COPY THIS ONE               
000600*  IN WORKING-STORAGE, NEVER IN THE FILE SECTION - SAME                   
000700*  REASON AS MFSTAT.CPY.  ANREC.CPY (THE FD RECORD ITSELF)                
000800*  IS COPY'D SEPARATELY, RIGHT AFTER THE FD, IN THE FILE                  
000900*  SECTION.                                                               
001000*-----------------------------------------------------------------        
001100*  DATE-WRITTEN.  2003-10-14.                                             
001200*  CHANGE LOG                                                             
001300*  031014 GKP  ORIGINAL - CUT OUT OF ANREC.CPY WHERE THE                  
001400*              STATUS FIELD HAD BEEN TAGGING ALONG AS A                   
001500*              SECOND 01 UNDER THE SAME FD.                               
001600*  060412 ANK  SPLIT INTO ITS OWN MEMBER SO ANOM-STAT                     
001700*              STOPS BEING DECLARED IN THE FILE SECTION -                 
001800*              COPY ANSTAT NOW GOES UNDER WORKING-STORAGE                 
001900*              SECTION IN ANOMDET (BUG AN-024).                           
002000*-----------------------------------------------------------------        
002100  01  ANOM-STATUS.                                                        
002200      05  ANOM-STAT                PIC XX.                                
002300          88  ANOM-OK               VALUE "00".                           
002400          88  ANOM-EOF              VALUE "10".                           
002500      05  FILLER                   PIC X(02).                             
