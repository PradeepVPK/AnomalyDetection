000100******************************************************************        
000200**                          MFSTAT.CPY                           *        
000300**                MACHINE-FACTS FILE-STATUS FIELD                *        
000400******************************************************************        
000500*  FILE-STATUS ITEM FOR MACHINE-FACTS-FILE.  COPY THIS ONE                
000600*  IN WORKING-STORAGE, NEVER IN THE FILE SECTION - A FILE                 
000700*  STATUS IS ... DATA-ITEM HAS TO LIVE OUTSIDE THE FD IT                  
000800*  DESCRIBES.  MFREC.CPY (THE FD RECORD ITSELF) IS COPY'D                 
000900*  SEPARATELY, RIGHT AFTER THE FD, IN THE FILE SECTION.                   
001000*-----------------------------------------------------------------        
001100*  DATE-WRITTEN.  2003-10-14.                                             
001200*  CHANGE LOG                                                             
001300*  031014 GKP  ORIGINAL - CUT OUT OF MFREC.CPY WHERE THE                  
001400*              STATUS FIELD HAD BEEN TAGGING ALONG AS A                   
001500*              SECOND 01 UNDER THE SAME FD (REQ FS-77).                   
001600*  060412 ANK  SPLIT INTO ITS OWN MEMBER SO MFACT-STAT                    
001700*              STOPS BEING DECLARED IN THE FILE SECTION -                 
001800*              COPY MFSTAT NOW GOES UNDER WORKING-STORAGE                 
001900*              SECTION IN FACTGEN, FACTUPD AND ANOMDET                    
002000*              (BUG AN-024).                                              
002100*-----------------------------------------------------------------        
002200  01  FACT-STATUS.                                                        
002300      05  MFACT-STAT               PIC XX.                                
002400          88  MFACT-OK              VALUE "00".                           
002500          88  MFACT-EOF             VALUE "10".                           
002600      05  FILLER                   PIC X(02).                             
