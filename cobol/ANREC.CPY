000100******************************************************************        
000200**                           ANREC.CPY                           *        
000300**                 ANOMALY-REPORT RECORD LAYOUT                  *        
000400******************************************************************        
000500*  ONE ENTRY PER ANOMALY-KEY / MACHINE PAIR.  A KEY IS AN                 
000600*  ATTRIBUTE (MODEL, OSTYPE OR OSVERSION) TOGETHER WITH THE               
000700*  VALUE THAT MADE IT ANOMALOUS.  SHARED ONLY BY ANOMDET AT               
000800*  THE MOMENT BUT COPYBOOK'D SO A FUTURE READER PROGRAM CAN               
000900*  BE ADDED WITHOUT RETYPING THE LAYOUT.                                  
001000*  THIS MEMBER IS THE FD RECORD AREA ONLY - COPY IT IN THE                
001100*  FILE SECTION.  THE FILE-STATUS FIELD LIVES SEPARATELY IN               
001200*  ANSTAT.CPY, COPY'D IN WORKING-STORAGE.                                 
001300*-----------------------------------------------------------------        
001400*  DATE-WRITTEN.  1989-04-11.                                             
001500*  CHANGE LOG                                                             
001600*  890411 SVT  ORIGINAL COPYBOOK CUT FROM PEL02 INDEX-FIELDS.             
001700*  031014 GKP  ADDED FILE-STATUS TO MATCH MFREC.                          
001800*  060412 ANK  FACT-NAME TIGHTENED TO ITS TRUE 10-BYTE WIDTH              
001900*              SO THE RECORD CARRIES ITS OWN TRAILING FILLER,             
002000*              SAME AS EVERY OTHER RECORD IN THE SHOP (AN-021).           
002100*  060412 ANK  FILE-STATUS FIELD SPLIT OUT TO ANSTAT.CPY -                
002200*              IT WAS RIDING ALONG IN THIS MEMBER AS A                    
002300*              SECOND FD RECORD, WHICH LEFT ANOM-STAT                     
002400*              DECLARED IN THE FILE SECTION INSTEAD OF                    
002500*              WORKING-STORAGE (BUG AN-024).                              
002600*-----------------------------------------------------------------        
002700  01  ANOMALY-REC.                                                        
002800      05  FACT-NAME                PIC X(10).                             
002900      05  FACT-VALUE               PIC X(20).                             
003000*    MACHINE-2 IS THE SECOND MACHINE-NAME FIELD IN ANOMDET -              
003100*    MACHINE-FACT-REC (COPY MFREC) CARRIES THE FIRST, THE                 
003200*    FLEET TABLE IN WORKING-STORAGE CARRIES A THIRD AS                    
003300*    MACHINE-3 - SAME -2/-3 HABIT AS PEL02'S KODIKOS-2 AND                
003400*    KODIKOS-3, SO THE THREE NEVER COLLIDE IN ONE PROGRAM.                
003500      05  MACHINE-2                PIC X(20).                             
003600*    NOTE - FACT-NAME (10) + FACT-VALUE (20) + MACHINE-2 (20)             
003700*    + THE FILLER BELOW TOTAL 52 BYTES, THE CONTRACT WIDTH                
003800*    FOR ANOMALY-REPORT.  FACT-NAME WAS 12 BYTES UNTIL AN-021 -           
003900*    "OSVERSION", THE LONGEST VALUE STORED, IS ONLY 9.                    
004000      05  FILLER                   PIC X(02).                             
