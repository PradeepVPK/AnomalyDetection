000100******************************************************************        
000200**                           MFREC.CPY                           *        
000300**                  MACHINE-FACT RECORD LAYOUT                   *        
000400******************************************************************        
000500*  ONE ENTRY PER REPORTING MACHINE IN THE FLEET.  SHARED BY               
000600*  FACTGEN, FACTUPD AND ANOMDET SO ALL THREE AGREE ON THE                 
000700*  FACT LAYOUT WITHOUT COPY-PASTING THE FIELD LIST THREE WAYS.            
000800*  THIS MEMBER IS THE FD RECORD AREA ONLY - COPY IT IN THE                
000900*  FILE SECTION.  THE FILE-STATUS FIELD LIVES SEPARATELY IN               
001000*  MFSTAT.CPY, COPY'D IN WORKING-STORAGE, SO NO DATA-NAME                 
001100*  THAT FILE STATUS IS ... NAMES EVER SITS INSIDE AN FD.                  
001200*-----------------------------------------------------------------        
001300*  DATE-WRITTEN.  1989-04-11.                                             
001400*  CHANGE LOG                                                             
001500*  890411 SVT  ORIGINAL COPYBOOK CUT FROM PEL02 INDEX-FIELDS.             
001600*  911203 SVT  SERIAL BROKEN OUT WITH A REDEFINES FOR THE                 
001700*              4-DIGIT NUMBER, STOCKROOM REQUEST (TKT ST-114).            
001800*  980921 SVT  Y2K REVIEW - NO DATE FIELD ON THIS RECORD, NO              
001900*              CHANGE REQUIRED.  SIGNED OFF.                              
002000*  031014 GKP  ADDED FILE-STATUS FOR THE SEQUENTIAL OPENS IN              
002100*              THE THREE FACT PROGRAMS (REQ FS-77).                       
002200*  060412 ANK  SERIAL TIGHTENED TO ITS TRUE 8-BYTE WIDTH SO               
002300*              THE RECORD CARRIES ITS OWN TRAILING FILLER,                
002400*              SAME AS EVERY OTHER RECORD IN THE SHOP (AN-021).           
002500*  060412 ANK  FILE-STATUS FIELD SPLIT OUT TO MFSTAT.CPY -                
002600*              IT WAS RIDING ALONG IN THIS MEMBER AS A                    
002700*              SECOND FD RECORD, WHICH LEFT MFACT-STAT                    
002800*              DECLARED IN THE FILE SECTION INSTEAD OF                    
002900*              WORKING-STORAGE (BUG AN-024).                              
003000*-----------------------------------------------------------------        
003100  01  MACHINE-FACT-REC.                                                   
003200      05  MACHINE                  PIC X(20).                             
003300      05  MODEL                    PIC X(20).                             
003400      05  OS-TYPE                  PIC X(10).                             
003500      05  OS-VER                   PIC X(10).                             
003600      05  SERIAL                   PIC X(08).                             
003700*    SERIAL IS "ABCD" FOLLOWED BY A 4-DIGIT STOCK NUMBER,                 
003800*    1000-9999 - 8 BYTES EXACTLY, NOT 10.  REDEFINED BELOW                
003900*    SO CALLERS GET AT THE NUMBER PORTION WITHOUT UNSTRINGING             
004000*    IT EVERY TIME IT IS NEEDED.                                          
004100      05  FILLER                   PIC X(02).                             
004200*    THE TWO BYTES ABOVE ARE FREED BY TIGHTENING SERIAL TO                
004300*    8 BYTES (AN-021) - THEY KEEP MACHINE-FACT-REC ITSELF,                
004400*    NOT JUST THE SER-BRK VIEW BELOW, AT THE 70-BYTE                      
004500*    CONTRACT WIDTH FOR MACHINE-FACTS.                                    
004600  01  SER-BRK REDEFINES MACHINE-FACT-REC.                                 
004700      05  FILLER                   PIC X(60).                             
004800      05  SER-PRE                  PIC X(04).                             
004900      05  SER-NUM                  PIC 9(04).                             
005000      05  FILLER                   PIC X(02).                             
