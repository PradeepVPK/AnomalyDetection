000100******************************************************************        
000200**                            ANOMDET                            *        
000300**                 MACHINE-FACT ANOMALY DETECTOR                 *        
000400******************************************************************        
000500 IDENTIFICATION DIVISION.                                                 
000600 PROGRAM-ID.    ANOMDET.                                                  
000700 AUTHOR.        TEMERZIDIS STAVROS.                                       
000800 INSTALLATION.  MICRODATA EPE.                                            
000900 DATE-WRITTEN.  04/11/89.                                                 
001000 DATE-COMPILED.                                                           
001100 SECURITY.      COMPANY CONFIDENTIAL - IT DEPT ACCESS ONLY.               
001200*-----------------------------------------------------------------        
001300*  ANOMDET READS MACHFACT END TO END AND BUILDS ONE TABLE                 
001400*  ROW PER (ATTRIBUTE,VALUE) PAIR SEEN - MODEL, OSTYPE AND                
001500*  OSVERSION ONLY, THE SERIAL IS NEVER LOOKED AT.  A ROW IS               
001600*  AN ANOMALY IF FEWER THAN 5 MACHINES SHARE IT, OR (FOR                  
001700*  OSVERSION ONLY) IF THE VALUE IS NOT NUMERIC OR SITS TOO                
001800*  FAR FROM THE FLEET'S AVERAGE VERSION.  EVERY MACHINE ON                
001900*  AN ANOMALOUS ROW IS WRITTEN TO ANOMRPT, GROUPED BY THE                 
002000*  ATTRIBUTE THE ROW BELONGS TO.                                          
002100*-----------------------------------------------------------------        
002200*  CHANGE LOG                                                             
002300*  890411 SVT  ORIGINAL PROGRAM, CUT DOWN FROM PEL02'S                    
002400*              INDEX-FIELDS / IDX-TABLE CUSTOMER LOOKUP                   
002500*              LOGIC (REQ AN-001).                                        
002600*  890628 SVT  ADDED THE OSVERSION MEAN/STD-DEV TEST -                    
002700*              A FIXED 2-OFF-THE-LIST TEST WAS TOO CRUDE                  
002800*              ONCE THE FLEET PASSED 50 MACHINES (AN-004).                
002900*  900307 SVT  LOW-OCCURRENCE THRESHOLD MOVED FROM 3 TO 5                 
003000*              MACHINES PER REQUEST FROM OPERATIONS (AN-006).             
003100*  911203 GKP  DE-DUP OF MACHINE NAMES WITHIN ONE ANOMALY                 
003200*              KEY - A MACHINE CAUGHT BY BOTH RULES WAS                   
003300*              PRINTING TWICE ON THE REPORT (BUG AN-008).                 
003400*  981105 SVT  Y2K REVIEW - NO DATE FIELD IS READ OR                      
003500*              WRITTEN BY THIS PROGRAM.  NO CHANGE REQUIRED.              
003600*  031014 GKP  MACHFACT LAYOUT MOVED TO MFREC.CPY AND THE                 
003700*              REPORT LAYOUT TO ANREC.CPY (REQ FS-77).                    
003800*  050830 ANK  TRAILER LINE NOW REPORTS BOTH THE ANOMALY-                 
003900*              KEY COUNT AND THE MACHINE-LINE COUNT.                      
004000*  060412 ANK  WORKING-STORAGE NAMES BROUGHT BACK IN LINE                 
004100*              WITH SHOP PRACTICE - NO WS- TAG ANYWHERE IN                
004200*              THIS SHOP'S OWN CODE, SO NONE HERE EITHER                  
004300*              (AN-021).  THE FOUND/NOT-FOUND SWITCH IS NOW               
004400*              A PLAIN SWITCH WITH Y-OK/N-OK CONDITIONS, THE              
004500*              SAME HABIT FACTUPD USES FOR ITS OWN SWITCH.                
004600*  060415 ANK  MFACT-STAT AND ANOM-STAT WERE DECLARED IN THE              
004700*              FILE SECTION - MFREC.CPY/ANREC.CPY WERE EACH               
004800*              CARRYING THEIR STATUS FIELD AS A SECOND FD                 
004900*              RECORD.  SPLIT TO MFSTAT.CPY/ANSTAT.CPY,                   
005000*              COPY'D UNDER WORKING-STORAGE (BUG AN-024).                 
005100*              THE FLEET TABLE'S PER-MACHINE ARRAY IS NOW                 
005200*              MACHINE-3, TO MATCH MACHINE (MFREC) AND                    
005300*              MACHINE-2 (ANREC) - PEL02'S OLD KODIKOS-2/                 
005400*              KODIKOS-3 HABIT FOR THE SAME FIELD SEEN                    
005500*              MORE THAN ONCE IN ONE PROGRAM.                             
005600*-----------------------------------------------------------------        
005700*  ENVIRONMENT DIVISION - LINE-SEQUENTIAL FILES BOTH WAYS,                
005800*  MACHFACT READ COMPLETE BEFORE ANYTHING IS WRITTEN TO                   
005900*  ANOMRPT, THE SAME TWO-PASS SHAPE AS FACTUPD USES AGAINST               
006000*  ITS OWN COPY OF MACHFACT.                                              
006100 ENVIRONMENT DIVISION.                                                    
006200 CONFIGURATION SECTION.                                                   
006300 SOURCE-COMPUTER.  IBM-AT.                                                
006400 OBJECT-COMPUTER.  IBM-AT.                                                
006500 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                                    
006600 INPUT-OUTPUT SECTION.                                                    
006700 FILE-CONTROL.                                                            
006800     SELECT MACHINE-FACTS-FILE ASSIGN TO MACHFACT                         
006900         ORGANIZATION IS LINE SEQUENTIAL                                  
007000         FILE STATUS IS MFACT-STAT.                                       
007100     SELECT ANOMALY-REPORT-FILE ASSIGN TO ANOMRPT                         
007200         ORGANIZATION IS LINE SEQUENTIAL                                  
007300         FILE STATUS IS ANOM-STAT.                                        
007400 DATA DIVISION.                                                           
007500 FILE SECTION.                                                            
007600*  MACHINE-FACTS-FILE IS THE SAME MACHFACT FACTGEN AND                    
007700*  FACTUPD PRODUCE - ANOMDET NEVER WRITES TO IT, ONLY READS.              
007800 FD  MACHINE-FACTS-FILE                                                   
007900     LABEL RECORDS ARE STANDARD.                                          
008000 COPY MFREC.                                                              
008100*  ANOMALY-REPORT-FILE IS ANOMDET'S OWN OUTPUT - NOTHING                  
008200*  ELSE IN THE SHOP WRITES OR READS ANOMRPT TODAY.                        
008300 FD  ANOMALY-REPORT-FILE                                                  
008400     LABEL RECORDS ARE STANDARD.                                          
008500 COPY ANREC.                                                              
008600 WORKING-STORAGE SECTION.                                                 
008700*  BOTH FILE-STATUS FIELDS CANNOT LIVE IN THE FILE SECTION -              
008800*  THEY HAVE TO SIT UNDER WORKING-STORAGE, SO EACH IS ITS                 
008900*  OWN MEMBER, COPY'D HERE INSTEAD OF TAGGING ALONG INSIDE                
009000*  MFREC.CPY/ANREC.CPY'S FD RECORDS (AN-024).                             
009100 COPY MFSTAT.                                                             
009200 COPY ANSTAT.                                                             
009300*-----------------------------------------------------------------        
009400*  SUBSCRIPTS, SWITCHES AND COUNTERS - ALL COMP, THE HOUSE                
009500*  RULE FOR ANY FIELD THAT ONLY EVER HOLDS ARITHMETIC OR A                
009600*  SUBSCRIPT AND IS NEVER MOVED TO OR FROM A REPORT LINE.                 
009700*-----------------------------------------------------------------        
009800*  A DRIVES THE 3-WAY EVALUATE IN 3000 - MODEL, OSTYPE,                   
009900*  OSVERSION, IN THAT ORDER, NEVER SERIAL.                                
010000 77  A             PIC 9(01) COMP.                                        
010100*  K IS THE AGGREGATE-TABLE SUBSCRIPT EVERYWHERE ONE IS                   
010200*  NEEDED - THE SEARCH IN 3050/3060, BOTH ANOMALY RULES,                  
010300*  AND THE ATTRIBUTE-MAJOR REPORT WRITE IN 6100/6110.                     
010400 77  K              PIC 9(03) COMP.                                       
010500*  KTOP IS THE HIGH-WATER MARK - HOW MANY AGGREGATE ROWS                  
010600*  ARE ACTUALLY IN USE, OUT OF THE 60 THE TABLE HOLDS.                    
010700 77  KTOP              PIC 9(03) COMP.                                    
010800*  MATCH COMES BACK FROM 3050 HOLDING THE ROW SUBSCRIPT                   
010900*  OF THE KEY JUST FOUND OR ADDED, FOR 3100 TO USE.                       
011000 77  MATCH            PIC 9(03) COMP.                                     
011100*  J IS THE PER-KEY MACHINE-LIST SUBSCRIPT, USED BY 3100/                 
011200*  3110 TO SEARCH MACHINE-3 AND BY 6120 TO WALK IT.                       
011300 77  J             PIC 9(03) COMP.                                        
011400*  MTOP IS HOW MANY DISTINCT MACHINES ARE ALREADY LISTED                  
011500*  UNDER THE CURRENT KEY - A COPY OF AGG-MACH-COUNT (MATCH)               
011600*  TAKEN BEFORE THE SEARCH SO THE COUNT CANNOT MOVE UNDER                 
011700*  IT WHILE 3110 IS STILL RUNNING.                                        
011800 77  MTOP             PIC 9(03) COMP.                                     
011900*  S IS THE CHARACTER-POSITION SUBSCRIPT FOR THE NUMERIC                  
012000*  SCAN IN 4200/4230 - ONE PASS LEFT TO RIGHT PER VALUE.                  
012100 77  S             PIC 9(02) COMP.                                        
012200*  SLEN IS THE TRIMMED LENGTH OF THE VALUE BEING SCANNED,                 
012300*  SET BY 4210 BACKING UP OVER TRAILING SPACES.                           
012400 77  SLEN             PIC 9(02) COMP.                                     
012500*  DIGITS COUNTS THE DIGIT CHARACTERS SEEN BY 4220 - A                    
012600*  VALUE WITH ZERO DIGITS IS NEVER NUMERIC, SIGN OR DOT                   
012700*  ALONE DO NOT COUNT.                                                    
012800 77  DIGITS          PIC 9(02) COMP.                                      
012900*  DOT GOES TO 1 THE FIRST TIME 4220 SEES A DECIMAL                       
013000*  POINT - A SECOND ONE MARKS THE VALUE INVALID.                          
013100 77  DOT         PIC 9(01) COMP.                                          
013200*  BAD GOES TO 1 THE MOMENT 4220 SEES ANYTHING THAT IS                    
013300*  NOT A DIGIT, A LEADING MINUS, OR A SINGLE DECIMAL POINT.               
013400 77  BAD         PIC 9(01) COMP.                                          
013500*  SIGN HOLDS 1 OR -1 FOR 4230'S FINAL MULTIPLY - A LEADING               
013600*  MINUS AT POSITION 1 IS THE ONLY WAY IT EVER GOES NEGATIVE.             
013700 77  SIGN            PIC S9(01) COMP.                                     
013800*  DEC GOES TO 1 ONCE 4240 CROSSES THE DECIMAL POINT, SO                  
013900*  DIGITS AFTER IT ARE SCALED DOWN INSTEAD OF SHIFTED UP.                 
014000 77  DEC        PIC 9(01) COMP.                                           
014100*  SCALE COUNTS HOW MANY DIGITS HAVE BEEN SEEN PAST THE                   
014200*  DECIMAL POINT, FOR THE 10 ** SCALE DIVISOR IN 4240.                    
014300 77  SCALE           PIC 9(02) COMP.                                      
014400*  ITERS CAPS THE NEWTON-RAPHSON LOOP IN 4500/4510 AT 20                  
014500*  PASSES SO A PATHOLOGICAL VARIANCE CAN NEVER HANG THE RUN.              
014600 77  ITERS           PIC 9(02) COMP.                                      
014700*  KCOUNT AND LCOUNT ARE THE TWO NUMBERS ON THE TRAILER                   
014800*  LINE - ANOMALOUS KEYS WRITTEN AND MACHINE DETAIL LINES                 
014900*  WRITTEN.  ONE KEY CAN ACCOUNT FOR MANY MACHINE LINES.                  
015000 77  KCOUNT            PIC 9(05) COMP.                                    
015100 77  LCOUNT           PIC 9(05) COMP.                                     
015200*  NCOUNT IS HOW MANY DISTINCT NUMERIC OSVERSION VALUES                   
015300*  WENT INTO THE MEAN AND STANDARD DEVIATION - NOT HOW                    
015400*  MANY MACHINES, THE TABLE HOLDS ONE ROW PER VALUE.                      
015500 77  NCOUNT      PIC 9(03) COMP.                                          
015600*  SWITCH IS THE ONE FOUND/NOT-FOUND FLAG SHARED BY BOTH                  
015700*  SEARCH LOOPS - 3050/3060 AND 3100/3110 - RESET TO "N"                  
015800*  BEFORE EACH SEARCH SO THE TWO USES NEVER COLLIDE.                      
015900 77  SWITCH              PIC X(01).                                       
016000     88  Y-OK         VALUE "Y".                                          
016100     88  N-OK        VALUE "N".                                           
016200*-----------------------------------------------------------------        
016300*  ATTRIBUTE-ITERATION TABLE - MODEL, OSTYPE, OSVERSION, IN               
016400*  THIS ORDER, NEVER SERIAL.  DRIVES THE AGGREGATE BUILD                  
016500*  AND THE ATTRIBUTE-MAJOR ORDER OF THE ANOMALY REPORT.                   
016600*-----------------------------------------------------------------        
016700 01  ATTR-ROWS.                                                           
016800*  ONE FILLER LITERAL PER ATTRIBUTE, LOADED BY VALUE AT                   
016900*  COMPILE TIME - THE ATTR-TABLE REDEFINES BELOW IS THE                   
017000*  ONLY WAY THIS GROUP IS EVER READ, NEVER THE FILLERS                    
017100*  DIRECTLY, SAME TRICK AS FACTGEN'S MODEL-TABLE.                         
017200     05  FILLER  PIC X(12) VALUE "Model".                                 
017300     05  FILLER  PIC X(12) VALUE "OSType".                                
017400     05  FILLER  PIC X(12) VALUE "OSVersion".                             
017500 01  ATTR-TABLE REDEFINES ATTR-ROWS.                                      
017600     05  ATTR-NAME        PIC X(12) OCCURS 3 TIMES.                       
017700*-----------------------------------------------------------------        
017800*  FACT-AGGREGATE TABLE - ONE ROW PER (ATTRIBUTE,VALUE) PAIR              
017900*  ACTUALLY SEEN ON THE INPUT FILE, IN FIRST-SEEN ORDER.                  
018000*  EACH ROW CARRIES ITS OWN LIST OF DISTINCT MACHINE NAMES                
018100*  (SEARCH-BEFORE-INSERT, SO A REPEAT MACHINE ON A REPEAT                 
018200*  KEY IS NEVER LISTED TWICE) AND AN ANOMALY SWITCH THAT                  
018300*  THE TWO RULES BELOW TURN ON.                                           
018400*-----------------------------------------------------------------        
018500 01  AGG-TABLE.                                                           
018600*  60 ROWS IS ROOM FOR THE 3 ATTRIBUTES TIMES A GENEROUS                  
018700*  SPREAD OF DISTINCT VALUES PER ATTRIBUTE - THE SAME                     
018800*  60-SLOT SIZING FACTUPD USES FOR ITS OWN SPEC-TABLE.                    
018900     05  AGG-ROW OCCURS 60 TIMES.                                         
019000*      AGG-ATTR/AGG-VALUE TOGETHER ARE THE KEY - THE                      
019100*      ATTRIBUTE NAME AND THE VALUE THAT MADE IT A ROW.                   
019200         10  AGG-ATTR         PIC X(12).                                  
019300         10  AGG-VALUE        PIC X(20).                                  
019400*      AGG-MACH-COUNT IS HOW MANY DISTINCT MACHINES ARE                   
019500*      LISTED IN MACHINE-3 BELOW FOR THIS ROW - ALSO THE                  
019600*      SUBJECT OF THE LOW-OCCURRENCE RULE IN 5000.                        
019700         10  AGG-MACH-COUNT   PIC 9(03) COMP.                             
019800*      AGG-NUM-SW/AGG-IS-NUM RECORD WHETHER 4200 FOUND                    
019900*      THIS ROW'S VALUE TO BE A WELL-FORMED NUMBER -                      
020000*      MEANINGFUL ONLY FOR OSVERSION ROWS.                                
020100         10  AGG-NUM-SW   PIC X(01).                                      
020200             88  AGG-IS-NUM VALUE "Y".                                    
020300*      AGG-NUM-VAL IS THE CONVERTED VALUE, SET BY 4230,                   
020400*      USED BY THE MEAN/STD-DEV MATH AND THE DEVIATION TEST.              
020500         10  AGG-NUM-VAL    PIC S9(05)V9(06) COMP.                        
020600*      AGG-ANOM-SW/AGG-IS-ANOM IS SET "Y" BY EITHER                       
020700*      RULE - 4600 FOR OSVERSION, 5100 FOR LOW OCCURRENCE -               
020800*      AND NEVER RESET, SO A DOUBLE HIT STILL PRINTS ONCE.                
020900         10  AGG-ANOM-SW      PIC X(01).                                  
021000             88  AGG-IS-ANOM  VALUE "Y".                                  
021100*      MACHINE-3 IS THE THIRD MACHINE-NAME FIELD IN THIS                  
021200*      PROGRAM - MACHINE (MFREC) AND MACHINE-2 (ANREC)                    
021300*      ARE THE OTHER TWO - LOADED SEARCH-BEFORE-INSERT BY                 
021400*      3100/3110 SO NO NAME EVER REPEATS UNDER ONE ROW.                   
021500         10  MACHINE-3 OCCURS 100 TIMES                                   
021600                 PIC X(20).                                               
021700         10  FILLER              PIC X(02).                               
021800*-----------------------------------------------------------------        
021900*  CURRENT-FACT WORK AREA - THE ATTRIBUTE NAME AND VALUE                  
022000*  BEING POSTED TO THE AGGREGATE TABLE FOR THE RECORD JUST                
022100*  READ, ONE ATTRIBUTE AT A TIME.                                         
022200*-----------------------------------------------------------------        
022300 01  CURR-FACT.                                                           
022400*  CURR-ATTR COMES FROM ATTR-NAME (A) - IT NEVER VARIES                   
022500*  EXCEPT BY THE EVALUATE IN 3000, THREE TIMES A RECORD.                  
022600     05  CURR-ATTR     PIC X(12).                                         
022700*  CURR-VALUE COMES FROM THE INPUT RECORD - MODEL, OS-TYPE                
022800*  OR OS-VER, WHICHEVER A SELECTS THIS TIME THROUGH.                      
022900     05  CURR-VALUE    PIC X(20).                                         
023000     05  FILLER              PIC X(04).                                   
023100*-----------------------------------------------------------------        
023200*  OS-VERSION STATISTICS WORK AREA.  ARITHMETIC HERE RUNS                 
023300*  TO SIX DECIMAL PLACES, MORE THAN ENOUGH FOR A FLEET OF                 
023400*  ONE-OR-TWO-DIGIT VERSION NUMBERS.                                      
023500*-----------------------------------------------------------------        
023600 01  STATS-AREA.                                                          
023700*  SUM-VAL AND SUM-SQ CARRY 7 WHOLE DIGITS, NOT 5 LIKE                    
023800*  THE REST OF THIS GROUP - THEY ARE RUNNING TOTALS OVER                  
023900*  UP TO 60 VALUES AND CAN OUTGROW A SINGLE VALUE'S RANGE.                
024000     05  SUM-VAL    PIC S9(07)V9(06) COMP.                                
024100     05  MEAN       PIC S9(05)V9(06) COMP.                                
024200     05  SUM-SQ   PIC S9(07)V9(06) COMP.                                  
024300     05  VARIANCE         PIC S9(05)V9(06) COMP.                          
024400     05  STDDEV          PIC S9(05)V9(06) COMP.                           
024500*  DEV-LIMIT IS 2 STANDARD DEVIATIONS, SET ONCE IN 4400                   
024600*  AND CHECKED AGAINST EVERY OSVERSION ROW BY 4600.                       
024700     05  DEV-LIMIT  PIC S9(05)V9(06) COMP.                                
024800*  DIST IS SCRATCH SPACE FOR ONE |VALUE - MEAN| AT A TIME,                
024900*  REUSED BY 4410 WHILE SUMMING SQUARES AND AGAIN BY 4600                 
025000*  WHILE TESTING EACH ROW - NEVER CARRIED BETWEEN THE TWO.                
025100     05  DIST         PIC S9(05)V9(06) COMP.                              
025200*  GUESS/PRIOR/DELTA ARE THE NEWTON-RAPHSON WORK FIELDS -                 
025300*  GUESS IS THIS PASS'S ESTIMATE, PRIOR IS LAST PASS'S,                   
025400*  DELTA IS HOW FAR THEY MOVED, THE LOOP'S STOP TEST.                     
025500     05  GUESS       PIC S9(05)V9(06) COMP.                               
025600     05  PRIOR       PIC S9(05)V9(06) COMP.                               
025700     05  DELTA       PIC S9(05)V9(06) COMP.                               
025800     05  FILLER              PIC X(04).                                   
025900 01  SCAN-AREA.                                                           
026000*  CHR-CH IS ONE CHARACTER OF THE VALUE BEING SCANNED,                    
026100*  MOVED IN BY REFERENCE MODIFICATION ONE POSITION AT A                   
026200*  TIME - THE SAME NAME PEL02 USES FOR ITS OWN SCAN LOOP.                 
026300     05  CHR-CH        PIC X(01).                                         
026400*  DIGIT REDEFINES CHR-CH NUMERIC SO A DIGIT CHARACTER'S                  
026500*  VALUE CAN BE ADDED STRAIGHT INTO THE ARITHMETIC IN 4240                
026600*  WITHOUT A SEPARATE NUMVAL-STYLE CONVERSION STEP.                       
026700     05  DIGIT REDEFINES CHR-CH                                           
026800             PIC 9(01).                                                   
026900     05  FILLER              PIC X(04).                                   
027000*-----------------------------------------------------------------        
027100*  TRAILER LINE FOR THE ANOMALY REPORT.                                   
027200*-----------------------------------------------------------------        
027300 01  TRAILER-LINE.                                                        
027400     05  FILLER              PIC X(14)                                    
027500             VALUE "ANOMALY KEYS -".                                      
027600     05  FILLER              PIC X(01) VALUE SPACES.                      
027700     05  TRL-KEYS    PIC ZZZZ9.                                           
027800     05  FILLER              PIC X(02) VALUE SPACES.                      
027900     05  FILLER              PIC X(15)                                    
028000             VALUE "MACHINE LINES -".                                     
028100     05  FILLER              PIC X(01) VALUE SPACES.                      
028200     05  TRL-LINES   PIC ZZZZ9.                                           
028300     05  FILLER              PIC X(09)                                    
028400             VALUE SPACES.                                                
028500*  FLAT VIEW OF THE TRAILER LINE, SAME HABIT MFREC USES                   
028600*  FOR SER-BRK - THE BROKEN-OUT FIELDS ABOVE ARE FOR                      
028700*  BUILDING THE LINE, THIS VIEW IS FOR MOVING IT WHOLE.                   
028800 01  TRL-REC REDEFINES TRAILER-LINE PIC X(52).                            
028900 PROCEDURE DIVISION.                                                      
029000*-----------------------------------------------------------------        
029100*  1000-MAIN-LOGIC - THE FIVE-STEP SHAPE OF EVERY RUN:                    
029200*  BUILD THE FLEET AGGREGATE, RUN THE OSVERSION STATISTICAL               
029300*  TEST, RUN THE LOW-OCCURRENCE TEST, THEN WRITE WHATEVER                 
029400*  KEYS EITHER TEST FLAGGED.  NEITHER TEST TOUCHES A KEY                  
029500*  THE OTHER ALREADY FLAGGED - AGG-ANOM-SW IS AN OR, NOT                  
029600*  A REPLACE, SO A KEY CAUGHT BY BOTH STAYS FLAGGED ONCE.                 
029700 1000-MAIN-LOGIC.                                                         
029800     PERFORM 1100-INITIALIZE-RUN THRU 1100-EXIT.                          
029900     PERFORM 2000-READ-FACTS THRU 2000-EXIT.                              
030000     PERFORM 4000-APPLY-OSVERSION-RULE THRU 4000-EXIT.                    
030100     PERFORM 5000-APPLY-LOW-OCCURRENCE-RULE THRU 5000-EXIT.               
030200     PERFORM 6000-WRITE-ANOMALIES THRU 6000-EXIT.                         
030300     PERFORM 1200-TERMINATE-RUN THRU 1200-EXIT.                           
030400     STOP RUN.                                                            
030500 1000-EXIT.                                                               
030600     EXIT.                                                                
030700*-----------------------------------------------------------------        
030800*  1100-INITIALIZE-RUN - OPEN BOTH FILES, ZERO THE TABLE                  
030900*  TOP AND THE TWO REPORT COUNTERS.  ATTR-ROWS AND ITS                    
031000*  ATTR-TABLE REDEFINES NEED NO INITIALIZING - THEY ARE                   
031100*  LOADED BY VALUE CLAUSE AT COMPILE TIME.                                
031200 1100-INITIALIZE-RUN.                                                     
031300     OPEN INPUT MACHINE-FACTS-FILE.                                       
031400     OPEN OUTPUT ANOMALY-REPORT-FILE.                                     
031500     MOVE 0 TO KTOP.                                                      
031600     MOVE 0 TO KCOUNT.                                                    
031700     MOVE 0 TO LCOUNT.                                                    
031800 1100-EXIT.                                                               
031900     EXIT.                                                                
032000*-----------------------------------------------------------------        
032100*  2000-READ-FACTS - SEQUENTIAL PASS OVER MACHFACT, ONE                   
032200*  ACCUMULATE-FACT CALL PER RECORD.  THE READ-NEXT-AT-END-                
032300*  GO-TO SHAPE FOLLOWS THE HOUSE STANDARD FOR SEQUENTIAL                  
032400*  READS (SEE PEL02, PELATES FILE).                                       
032500*-----------------------------------------------------------------        
032600 2000-READ-FACTS.                                                         
032700     READ MACHINE-FACTS-FILE AT END GO TO 2000-EXIT.                      
032800 2010-NEXT-FACT-RECORD.                                                   
032900     PERFORM 3000-ACCUMULATE-FACT THRU 3000-EXIT                          
033000         VARYING A FROM 1 BY 1                                            
033100         UNTIL A > 3.                                                     
033200     READ MACHINE-FACTS-FILE AT END GO TO 2000-EXIT.                      
033300     GO TO 2010-NEXT-FACT-RECORD.                                         
033400 2000-EXIT.                                                               
033500     EXIT.                                                                
033600*-----------------------------------------------------------------        
033700*  3000-ACCUMULATE-FACT - POST ONE ATTRIBUTE OF THE CURRENT               
033800*  RECORD (MODEL, OSTYPE OR OSVERSION PER A) TO                           
033900*  ITS AGGREGATE ROW, CREATING THE ROW ON FIRST SIGHT.                    
034000*-----------------------------------------------------------------        
034100 3000-ACCUMULATE-FACT.                                                    
034200*  A RUNS 1 THROUGH 3, MATCHING ATTR-NAME'S OWN ORDER, SO                 
034300*  THE EVALUATE BELOW AND THE ATTR-NAME (A) MOVE ALWAYS                   
034400*  AGREE ON WHICH FIELD OF THE INPUT RECORD IS IN PLAY.                   
034500     EVALUATE A                                                           
034600         WHEN 1  MOVE MODEL    TO CURR-VALUE                              
034700         WHEN 2  MOVE OS-TYPE  TO CURR-VALUE                              
034800         WHEN 3  MOVE OS-VER TO CURR-VALUE                                
034900     END-EVALUATE.                                                        
035000     MOVE ATTR-NAME (A) TO CURR-ATTR.                                     
035100     PERFORM 3050-FIND-OR-ADD-KEY THRU 3050-EXIT.                         
035200     PERFORM 3100-ADD-MACHINE-TO-KEY THRU 3100-EXIT.                      
035300 3000-EXIT.                                                               
035400     EXIT.                                                                
035500*-----------------------------------------------------------------        
035600*  3050-FIND-OR-ADD-KEY - LINEAR SEARCH OF THE AGGREGATE                  
035700*  TABLE FOR THIS (ATTRIBUTE,VALUE) PAIR.  MATCH COMES                    
035800*  BACK HOLDING THE SUBSCRIPT OF THE ROW EITHER WAY -                     
035900*  FOUND OR JUST ADDED - FOR 3100 TO USE NEXT.                            
036000 3050-FIND-OR-ADD-KEY.                                                    
036100     MOVE "N" TO SWITCH.                                                  
036200     PERFORM 3060-SEARCH-ONE-KEY THRU 3060-EXIT                           
036300         VARYING K FROM 1 BY 1                                            
036400         UNTIL K > KTOP OR Y-OK.                                          
036500     IF N-OK                                                              
036600         ADD 1 TO KTOP                                                    
036700         MOVE KTOP TO MATCH                                               
036800         MOVE CURR-ATTR TO AGG-ATTR (MATCH)                               
036900         MOVE CURR-VALUE TO AGG-VALUE (MATCH)                             
037000         MOVE 0 TO AGG-MACH-COUNT (MATCH)                                 
037100         MOVE "N" TO AGG-ANOM-SW (MATCH)                                  
037200         MOVE "N" TO AGG-NUM-SW (MATCH)                                   
037300     END-IF.                                                              
037400 3050-EXIT.                                                               
037500     EXIT.                                                                
037600*-----------------------------------------------------------------        
037700*  3060-SEARCH-ONE-KEY - ONE ITERATION OF THE 3050 SEARCH.                
037800 3060-SEARCH-ONE-KEY.                                                     
037900     IF AGG-ATTR (K) = CURR-ATTR                                          
038000             AND AGG-VALUE (K) = CURR-VALUE                               
038100         MOVE "Y" TO SWITCH                                               
038200         MOVE K TO MATCH                                                  
038300     END-IF.                                                              
038400 3060-EXIT.                                                               
038500     EXIT.                                                                
038600*-----------------------------------------------------------------        
038700*  3100-ADD-MACHINE-TO-KEY - SEARCH-BEFORE-INSERT SO A                    
038800*  MACHINE NAME NEVER APPEARS TWICE UNDER ONE AGGREGATE ROW.              
038900*-----------------------------------------------------------------        
039000 3100-ADD-MACHINE-TO-KEY.                                                 
039100     MOVE "N" TO SWITCH.                                                  
039200     MOVE AGG-MACH-COUNT (MATCH) TO MTOP.                                 
039300     PERFORM 3110-SEARCH-ONE-MACHINE THRU 3110-EXIT                       
039400         VARYING J FROM 1 BY 1                                            
039500         UNTIL J > MTOP OR Y-OK.                                          
039600     IF N-OK                                                              
039700         ADD 1 TO AGG-MACH-COUNT (MATCH)                                  
039800         MOVE AGG-MACH-COUNT (MATCH) TO J                                 
039900         MOVE MACHINE TO                                                  
040000             MACHINE-3 (MATCH J)                                          
040100     END-IF.                                                              
040200 3100-EXIT.                                                               
040300     EXIT.                                                                
040400*-----------------------------------------------------------------        
040500*  3110-SEARCH-ONE-MACHINE - ONE ITERATION OF THE 3100                    
040600*  SEARCH-BEFORE-INSERT SCAN OF MACHINE-3.                                
040700 3110-SEARCH-ONE-MACHINE.                                                 
040800     IF MACHINE-3 (MATCH J)                                               
040900             = MACHINE                                                    
041000         MOVE "Y" TO SWITCH                                               
041100     END-IF.                                                              
041200 3110-EXIT.                                                               
041300     EXIT.                                                                
041400*-----------------------------------------------------------------        
041500*  4000-APPLY-OSVERSION-RULE - CLASSIFY EVERY OSVERSION ROW               
041600*  NUMERIC OR NOT, WORK OUT THE MEAN AND POPULATION STD DEV               
041700*  OVER THE DISTINCT NUMERIC VALUES, THEN FLAG THE OUTLIERS.              
041800*-----------------------------------------------------------------        
041900 4000-APPLY-OSVERSION-RULE.                                               
042000     MOVE 0 TO NCOUNT.                                                    
042100     MOVE 0 TO SUM-VAL.                                                   
042200     PERFORM 4100-CLASSIFY-VERSION-VALUES THRU 4100-EXIT                  
042300         VARYING K FROM 1 BY 1                                            
042400         UNTIL K > KTOP.                                                  
042500     IF NCOUNT > 0                                                        
042600         PERFORM 4300-COMPUTE-MEAN THRU 4300-EXIT                         
042700         PERFORM 4400-COMPUTE-STD-DEV THRU 4400-EXIT                      
042800     END-IF.                                                              
042900     PERFORM 4600-FLAG-DEVIATIONS THRU 4600-EXIT                          
043000         VARYING K FROM 1 BY 1                                            
043100         UNTIL K > KTOP.                                                  
043200 4000-EXIT.                                                               
043300     EXIT.                                                                
043400*-----------------------------------------------------------------        
043500*  4100-CLASSIFY-VERSION-VALUES - ONE OSVERSION ROW.  NON-                
043600*  OSVERSION ROWS (MODEL, OSTYPE) ARE SKIPPED HERE - THEY                 
043700*  NEVER GO THROUGH THE NUMERIC TEST AT ALL.                              
043800 4100-CLASSIFY-VERSION-VALUES.                                            
043900     IF AGG-ATTR (K) = "OSVersion"                                        
044000         PERFORM 4200-TEST-NUMERIC THRU 4200-EXIT                         
044100         IF AGG-IS-NUM (K)                                                
044200             ADD 1 TO NCOUNT                                              
044300             ADD AGG-NUM-VAL (K)                                          
044400                 TO SUM-VAL                                               
044500         END-IF                                                           
044600     END-IF.                                                              
044700 4100-EXIT.                                                               
044800     EXIT.                                                                
044900*-----------------------------------------------------------------        
045000*  4200-TEST-NUMERIC - A VALUE IS NUMERIC IF IT IS AN                     
045100*  OPTIONAL LEADING MINUS, ONE OR MORE DIGITS, AND AN                     
045200*  OPTIONAL DECIMAL POINT FOLLOWED BY MORE DIGITS.  NO                    
045300*  RUN-TIME LIBRARY NUMVAL FUNCTION IS USED - SEE THE                     
045400*  HOUSE STANDARD ON COMPILER-SUPPLIED FUNCTIONS.                         
045500*-----------------------------------------------------------------        
045600 4200-TEST-NUMERIC.                                                       
045700     MOVE "N" TO AGG-NUM-SW (K).                                          
045800     MOVE 0 TO DIGITS.                                                    
045900     MOVE 0 TO DOT.                                                       
046000     MOVE 0 TO BAD.                                                       
046100*  START SLEN AT THE FULL 20 AND LET 4210 TRIM IT BACK                    
046200*  OVER TRAILING SPACES BEFORE ANY CHARACTER IS SCANNED.                  
046300     MOVE 20 TO SLEN.                                                     
046400     PERFORM 4210-BACK-UP-ONE THRU 4210-EXIT                              
046500         UNTIL SLEN = 0                                                   
046600         OR AGG-VALUE (K) (SLEN:1)                                        
046700             NOT = SPACE.                                                 
046800*  AN ALL-SPACE VALUE - IT SHOULD NEVER HAPPEN, BUT IS NOT                
046900*  NUMERIC EITHER WAY, SO BAIL OUT EARLY RATHER THAN LET                  
047000*  THE SCAN RUN AGAINST A ZERO-LENGTH FIELD.                              
047100     IF SLEN = 0                                                          
047200         GO TO 4200-EXIT                                                  
047300     END-IF.                                                              
047400     PERFORM 4220-SCAN-ONE-CHAR THRU 4220-EXIT                            
047500         VARYING S FROM 1 BY 1                                            
047600         UNTIL S > SLEN.                                                  
047700*  NO DIGITS AT ALL - A LONE MINUS SIGN OR A LONE DECIMAL                 
047800*  POINT - IS NOT A NUMBER EITHER, SAME AS AN INVALID CHAR.               
047900     IF BAD = 1 OR DIGITS = 0                                             
048000         GO TO 4200-EXIT                                                  
048100     END-IF.                                                              
048200     MOVE "Y" TO AGG-NUM-SW (K).                                          
048300     PERFORM 4230-CONVERT-TO-NUMBER THRU 4230-EXIT.                       
048400 4200-EXIT.                                                               
048500     EXIT.                                                                
048600*-----------------------------------------------------------------        
048700*  4210-BACK-UP-ONE - TRIM ONE TRAILING SPACE OFF SLEN SO                 
048800*  THE SCAN NEVER SEES THE PIC X(20) PAD AS A CHARACTER.                  
048900 4210-BACK-UP-ONE.                                                        
049000     SUBTRACT 1 FROM SLEN.                                                
049100 4210-EXIT.                                                               
049200     EXIT.                                                                
049300*-----------------------------------------------------------------        
049400 4220-SCAN-ONE-CHAR.                                                      
049500     MOVE AGG-VALUE (K) (S:1)                                             
049600         TO CHR-CH.                                                       
049700     EVALUATE TRUE                                                        
049800         WHEN CHR-CH = "-"                                                
049900             IF S NOT = 1                                                 
050000                 MOVE 1 TO BAD                                            
050100             END-IF                                                       
050200         WHEN CHR-CH = "."                                                
050300             IF DOT = 1                                                   
050400                 MOVE 1 TO BAD                                            
050500             ELSE                                                         
050600                 MOVE 1 TO DOT                                            
050700             END-IF                                                       
050800         WHEN CHR-CH >= "0" AND CHR-CH <= "9"                             
050900             ADD 1 TO DIGITS                                              
051000         WHEN OTHER                                                       
051100             MOVE 1 TO BAD                                                
051200     END-EVALUATE.                                                        
051300 4220-EXIT.                                                               
051400     EXIT.                                                                
051500*-----------------------------------------------------------------        
051600*  4230-CONVERT-TO-NUMBER - BUILD THE NUMBER DIGIT BY DIGIT               
051700*  (VALUE = VALUE * 10 + DIGIT), SCALING DIGITS SEEN AFTER                
051800*  THE DECIMAL POINT BY A POWER OF TEN.  DIGIT IS                         
051900*  CHR-CH REDEFINED NUMERIC - THE STANDARD WAY THIS                       
052000*  SHOP PULLS A DIGIT'S VALUE OUT OF A CHARACTER FIELD.                   
052100*-----------------------------------------------------------------        
052200 4230-CONVERT-TO-NUMBER.                                                  
052300     MOVE 0 TO AGG-NUM-VAL (K).                                           
052400*  SIGN STARTS POSITIVE - 4240 ONLY EVER FLIPS IT TO -1,                  
052500*  IT NEVER FLIPS BACK, SO ONE LEADING MINUS IS ENOUGH.                   
052600     MOVE 1 TO SIGN.                                                      
052700     MOVE 0 TO DEC.                                                       
052800     MOVE 0 TO SCALE.                                                     
052900     PERFORM 4240-ACCUMULATE-ONE-CHAR THRU 4240-EXIT                      
053000         VARYING S FROM 1 BY 1                                            
053100         UNTIL S > SLEN.                                                  
053200*  APPLY THE SIGN LAST, ONCE, RATHER THAN NEGATING EACH                   
053300*  DIGIT AS IT COMES IN - SIMPLER AND ONE FEWER PLACE FOR                 
053400*  A SIGN ERROR TO CREEP IN.                                              
053500     IF SIGN = -1                                                         
053600         COMPUTE AGG-NUM-VAL (K) =                                        
053700             AGG-NUM-VAL (K) * -1                                         
053800     END-IF.                                                              
053900 4230-EXIT.                                                               
054000     EXIT.                                                                
054100*-----------------------------------------------------------------        
054200*  4240-ACCUMULATE-ONE-CHAR - ONE CHARACTER OF THE VALUE.                 
054300*  A WHOLE-NUMBER DIGIT SHIFTS THE RUNNING TOTAL UP A                     
054400*  PLACE AND ADDS THE NEW DIGIT IN; A DIGIT AFTER THE                     
054500*  DECIMAL POINT IS SCALED DOWN BY 10 ** SCALE INSTEAD -                  
054600*  THE SAME DIGIT-AT-A-TIME METHOD BY HAND, NO NUMVAL.                    
054700 4240-ACCUMULATE-ONE-CHAR.                                                
054800     MOVE AGG-VALUE (K) (S:1)                                             
054900         TO CHR-CH.                                                       
055000     EVALUATE TRUE                                                        
055100         WHEN CHR-CH = "-"                                                
055200             MOVE -1 TO SIGN                                              
055300         WHEN CHR-CH = "."                                                
055400             MOVE 1 TO DEC                                                
055500         WHEN DEC = 1                                                     
055600             ADD 1 TO SCALE                                               
055700             COMPUTE AGG-NUM-VAL (K) =                                    
055800                 AGG-NUM-VAL (K) +                                        
055900                 (DIGIT / (10 ** SCALE))                                  
056000         WHEN OTHER                                                       
056100             COMPUTE AGG-NUM-VAL (K) =                                    
056200                 (AGG-NUM-VAL (K) * 10)                                   
056300                 + DIGIT                                                  
056400     END-EVALUATE.                                                        
056500 4240-EXIT.                                                               
056600     EXIT.                                                                
056700*-----------------------------------------------------------------        
056800*  4300-COMPUTE-MEAN - ARITHMETIC MEAN OF THE DISTINCT                    
056900*  NUMERIC OSVERSION VALUES SEEN ACROSS THE WHOLE FLEET.                  
057000 4300-COMPUTE-MEAN.                                                       
057100     COMPUTE MEAN =                                                       
057200         SUM-VAL / NCOUNT.                                                
057300 4300-EXIT.                                                               
057400     EXIT.                                                                
057500*-----------------------------------------------------------------        
057600*  4400-COMPUTE-STD-DEV - POPULATION VARIANCE AND STANDARD                
057700*  DEVIATION OVER THE SAME SET, THEN A DEVIATION LIMIT OF                 
057800*  TWO STANDARD DEVIATIONS EACH SIDE OF THE MEAN.                         
057900 4400-COMPUTE-STD-DEV.                                                    
058000     MOVE 0 TO SUM-SQ.                                                    
058100     PERFORM 4410-ADD-ONE-SQUARE THRU 4410-EXIT                           
058200         VARYING K FROM 1 BY 1                                            
058300         UNTIL K > KTOP.                                                  
058400     COMPUTE VARIANCE =                                                   
058500         SUM-SQ / NCOUNT.                                                 
058600     PERFORM 4500-SQUARE-ROOT THRU 4500-EXIT.                             
058700     COMPUTE DEV-LIMIT = STDDEV * 2.0.                                    
058800 4400-EXIT.                                                               
058900     EXIT.                                                                
059000*-----------------------------------------------------------------        
059100*  4410-ADD-ONE-SQUARE - ACCUMULATE ONE (VALUE - MEAN)                    
059200*  SQUARED TERM INTO THE RUNNING SUM OF SQUARES.                          
059300 4410-ADD-ONE-SQUARE.                                                     
059400     IF AGG-ATTR (K) = "OSVersion"                                        
059500             AND AGG-IS-NUM (K)                                           
059600         COMPUTE DIST =                                                   
059700             AGG-NUM-VAL (K) - MEAN                                       
059800         COMPUTE SUM-SQ =                                                 
059900             SUM-SQ + (DIST * DIST)                                       
060000     END-IF.                                                              
060100 4410-EXIT.                                                               
060200     EXIT.                                                                
060300*-----------------------------------------------------------------        
060400*  4500-SQUARE-ROOT - NEWTON-RAPHSON ITERATION, NO FUNCTION               
060500*  SQRT (SEE THE HOUSE STANDARD ON COMPILER-SUPPLIED                      
060600*  FUNCTIONS).  SAME METHOD AS THE OLD DATE ROUTINES USE                  
060700*  FOR THEIR OWN ITERATIVE ARITHMETIC.                                    
060800*-----------------------------------------------------------------        
060900 4500-SQUARE-ROOT.                                                        
061000     IF VARIANCE = 0                                                      
061100         MOVE 0 TO STDDEV                                                 
061200         GO TO 4500-EXIT                                                  
061300     END-IF.                                                              
061400     MOVE VARIANCE TO GUESS.                                              
061500     MOVE 1 TO DELTA.                                                     
061600     MOVE 0 TO ITERS.                                                     
061700     PERFORM 4510-NEWTON-STEP THRU 4510-EXIT                              
061800         UNTIL DELTA < 0.000001                                           
061900         OR ITERS > 20.                                                   
062000     MOVE GUESS TO STDDEV.                                                
062100 4500-EXIT.                                                               
062200     EXIT.                                                                
062300*-----------------------------------------------------------------        
062400*  4510-NEWTON-STEP - ONE PASS OF GUESS = (GUESS +                        
062500*  VARIANCE/GUESS) / 2, THE CLASSIC HAND ITERATION,                       
062600*  UNTIL THE STEP SIZE SETTLES BELOW A MILLIONTH OR                       
062700*  20 PASSES GO BY - WHICHEVER COMES FIRST.                               
062800 4510-NEWTON-STEP.                                                        
062900     ADD 1 TO ITERS.                                                      
063000     MOVE GUESS TO PRIOR.                                                 
063100     COMPUTE GUESS =                                                      
063200         (GUESS + (VARIANCE / GUESS)) / 2.                                
063300     COMPUTE DELTA = PRIOR - GUESS.                                       
063400     IF DELTA < 0                                                         
063500         COMPUTE DELTA = DELTA * -1                                       
063600     END-IF.                                                              
063700 4510-EXIT.                                                               
063800     EXIT.                                                                
063900*-----------------------------------------------------------------        
064000*  4600-FLAG-DEVIATIONS - THE OSVERSION RULE HAS TWO                      
064100*  SEPARATE ARMS.  A NON-NUMERIC OSVERSION IS ALWAYS                      
064200*  ANOMALOUS, NO MATTER HOW MANY MACHINES SHARE IT - A                    
064300*  GARBLED VERSION STRING IS A DATA PROBLEM ON ITS OWN.                   
064400*  A NUMERIC ONE IS ANOMALOUS ONLY IF IT SITS OUTSIDE THE                 
064500*  DEV-LIMIT BAND AROUND THE FLEET MEAN.                                  
064600 4600-FLAG-DEVIATIONS.                                                    
064700     IF AGG-ATTR (K) = "OSVersion"                                        
064800         IF AGG-IS-NUM (K)                                                
064900*  NCOUNT = 0 MEANS NOT ONE OSVERSION VALUE ANYWHERE WAS                  
065000*  NUMERIC - THERE IS NO MEAN TO COMPARE AGAINST, SO SKIP.                
065100             IF NCOUNT > 0                                                
065200                 COMPUTE DIST =                                           
065300                     AGG-NUM-VAL (K)                                      
065400                         - MEAN                                           
065500                 IF DIST < 0                                              
065600                     COMPUTE DIST = DIST * -1                             
065700                 END-IF                                                   
065800                 IF DIST > DEV-LIMIT                                      
065900                     MOVE "Y" TO AGG-ANOM-SW (K)                          
066000                 END-IF                                                   
066100             END-IF                                                       
066200         ELSE                                                             
066300             MOVE "Y" TO AGG-ANOM-SW (K)                                  
066400         END-IF                                                           
066500     END-IF.                                                              
066600 4600-EXIT.                                                               
066700     EXIT.                                                                
066800*-----------------------------------------------------------------        
066900*  5000-APPLY-LOW-OCCURRENCE-RULE - ANY KEY, OF ANY OF THE                
067000*  THREE ATTRIBUTES, SHARED BY FEWER THAN 5 MACHINES IS AN                
067100*  ANOMALY.  5 IS THE OPERATIONS-REQUESTED THRESHOLD FROM                 
067200*  AN-006, NOT A COMPILE-TIME CONSTANT, SO IT LIVES HERE                  
067300*  RIGHT WHERE THE COMPARE HAPPENS, THE SAME AS PEL02                     
067400*  KEEPS ITS OWN BUSINESS LIMITS IN THE PARAGRAPH THAT                    
067500*  USES THEM RATHER THAN OFF IN A SEPARATE TABLE.                         
067600 5000-APPLY-LOW-OCCURRENCE-RULE.                                          
067700     PERFORM 5100-CHECK-ONE-KEY THRU 5100-EXIT                            
067800         VARYING K FROM 1 BY 1                                            
067900         UNTIL K > KTOP.                                                  
068000 5000-EXIT.                                                               
068100     EXIT.                                                                
068200*-----------------------------------------------------------------        
068300*  5100-CHECK-ONE-KEY - ONE ROW OF THE LOW-OCCURRENCE TEST.               
068400 5100-CHECK-ONE-KEY.                                                      
068500     IF AGG-MACH-COUNT (K) < 5                                            
068600         MOVE "Y" TO AGG-ANOM-SW (K)                                      
068700     END-IF.                                                              
068800 5100-EXIT.                                                               
068900     EXIT.                                                                
069000*-----------------------------------------------------------------        
069100*  6000-WRITE-ANOMALIES - ONE PASS PER ATTRIBUTE, IN                      
069200*  ATTR-TABLE ORDER, SO THE REPORT IS ATTRIBUTE-MAJOR                     
069300*  WITH EACH ATTRIBUTE'S KEYS IN FIRST-SEEN ORDER.                        
069400*-----------------------------------------------------------------        
069500 6000-WRITE-ANOMALIES.                                                    
069600     PERFORM 6100-WRITE-ONE-ATTRIBUTE THRU 6100-EXIT                      
069700         VARYING A FROM 1 BY 1                                            
069800         UNTIL A > 3.                                                     
069900     PERFORM 6900-WRITE-TRAILER THRU 6900-EXIT.                           
070000 6000-EXIT.                                                               
070100     EXIT.                                                                
070200*-----------------------------------------------------------------        
070300*  6100-WRITE-ONE-ATTRIBUTE - ALL KEYS FOR ONE ATTRIBUTE,                 
070400*  IN THE ORDER THEY WERE FIRST SEEN ON THE INPUT FILE.                   
070500 6100-WRITE-ONE-ATTRIBUTE.                                                
070600     PERFORM 6110-WRITE-ONE-KEY THRU 6110-EXIT                            
070700         VARYING K FROM 1 BY 1                                            
070800         UNTIL K > KTOP.                                                  
070900 6100-EXIT.                                                               
071000     EXIT.                                                                
071100*-----------------------------------------------------------------        
071200*  6110-WRITE-ONE-KEY - SKIP ANY KEY NOT UNDER THIS                       
071300*  ATTRIBUTE, OR NOT FLAGGED ANOMALOUS BY EITHER RULE.                    
071400 6110-WRITE-ONE-KEY.                                                      
071500     IF AGG-ATTR (K) = ATTR-NAME (A)                                      
071600             AND AGG-IS-ANOM (K)                                          
071700         ADD 1 TO KCOUNT                                                  
071800         PERFORM 6120-WRITE-ONE-MACHINE THRU 6120-EXIT                    
071900             VARYING J FROM 1 BY 1                                        
072000             UNTIL J >                                                    
072100                 AGG-MACH-COUNT (K)                                       
072200     END-IF.                                                              
072300 6110-EXIT.                                                               
072400     EXIT.                                                                
072500*-----------------------------------------------------------------        
072600*  6120-WRITE-ONE-MACHINE - ONE DETAIL LINE, ONE MACHINE                  
072700*  AGAINST ONE ANOMALOUS KEY.  A MACHINE ON TWO ANOMALOUS                 
072800*  KEYS PRINTS TWICE, ONCE PER KEY - THAT IS CORRECT, IT                  
072900*  IS ONLY THE SAME-KEY DUPLICATE THAT 3100 GUARDS AGAINST.               
073000 6120-WRITE-ONE-MACHINE.                                                  
073100     MOVE AGG-ATTR (K) TO FACT-NAME.                                      
073200     MOVE AGG-VALUE (K) TO FACT-VALUE.                                    
073300     MOVE MACHINE-3 (K J)                                                 
073400         TO MACHINE-2.                                                    
073500     WRITE ANOMALY-REC.                                                   
073600     ADD 1 TO LCOUNT.                                                     
073700 6120-EXIT.                                                               
073800     EXIT.                                                                
073900*-----------------------------------------------------------------        
074000*  6900-WRITE-TRAILER - LAST LINE ON ANOMRPT, ONE PER RUN,                
074100*  WRITTEN AFTER EVERY ATTRIBUTE HAS BEEN PASSED OVER BY                  
074200*  6000 - THE SAME ONE-TRAILER-AT-THE-END SHAPE AS THE                    
074300*  GROUP-COUNT LINE FACTGEN LEAVES ON ITS OWN OUTPUT.                     
074400 6900-WRITE-TRAILER.                                                      
074500     MOVE KCOUNT TO TRL-KEYS.                                             
074600     MOVE LCOUNT TO TRL-LINES.                                            
074700     WRITE ANOMALY-REC FROM TRAILER-LINE.                                 
074800 6900-EXIT.                                                               
074900     EXIT.                                                                
075000*-----------------------------------------------------------------        
075100*  1200-TERMINATE-RUN - CLOSE BOTH FILES.  NO ADDITIONAL                  
075200*  CLEANUP - THE FLEET TABLE DIES WITH THE RUN, THE SAME                  
075300*  AS EVERY OTHER WORKING-STORAGE TABLE IN THIS SHOP.                     
075400 1200-TERMINATE-RUN.                                                      
075500     CLOSE MACHINE-FACTS-FILE.                                            
075600     CLOSE ANOMALY-REPORT-FILE.                                           
075700 1200-EXIT.                                                               
075800     EXIT.                                                                
