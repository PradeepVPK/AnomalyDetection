000100******************************************************************        
000200**                            FACTGEN                            *        
000300**             DETERMINISTIC MACHINE-FACT FILE BUILD             *        
000400******************************************************************        
000500 IDENTIFICATION DIVISION.                                                 
000600 PROGRAM-ID.    FACTGEN.                                                  
000700 AUTHOR.        TEMERZIDIS STAVROS.                                       
000800 INSTALLATION.  MICRODATA EPE.                                            
000900 DATE-WRITTEN.  06/04/90.                                                 
001000 DATE-COMPILED.                                                           
001100 SECURITY.      COMPANY CONFIDENTIAL - IT DEPT ACCESS ONLY.               
001200*-----------------------------------------------------------------        
001300*  FACTGEN BUILDS THE FIXED, REPEATABLE 100-MACHINE FLEET                 
001400*  USED TO PROVE OUT ANOMDET.  THE MIX OF MODELS, OS TYPES                
001500*  AND OS VERSIONS IS CHOSEN SO THAT THREE KNOWN ANOMALIES                
001600*  ARE ALWAYS PRESENT (THE 3-MACHINE WINDOWS/35 GROUP, THE                
001700*  10-MACHINE LINUX/21 GROUP, AND ANY LOW-OCCURRENCE MODEL                
001800*  MIX THAT FALLS OUT OF THE CYCLE) - THIS IS TEST DATA, NOT              
001900*  A LIVE FEED FROM THE FLEET.  RUN ONCE TO SEED MACHFACT                 
002000*  BEFORE THE FIRST ANOMDET PASS OR WHENEVER A CLEAN KNOWN                
002100*  FLEET IS NEEDED AGAIN FOR TESTING.                                     
002200*-----------------------------------------------------------------        
002300*  CHANGE LOG                                                             
002400*  900604 SVT  ORIGINAL PROGRAM.  100 RECORDS, 4 GROUPS,                  
002500*              PER THE FLEET SIMULATION SPEC (REQ AN-001).                
002600*  900919 SVT  MODEL CYCLE WAS FIXED AT "LENOVO THINKPAD"                 
002700*              FOR ALL 100 RECORDS - CORRECTED TO CYCLE                   
002800*              THE FOUR MODELS (BUG REPORT AN-006).                       
002900*  920227 GKP  SERIAL NUMBERS COLLIDED WITH FACTUPD OUTPUT                
003000*              IN THE TEST LAB - CHANGED THE SERIAL FORMULA               
003100*              SO THE TWO PROGRAMS NO LONGER OVERLAP.                     
003200*  981102 SVT  Y2K REVIEW - PROGRAM CARRIES NO DATE FIELDS                
003300*              AND ACCEPTS NO DATE FROM THE SYSTEM CLOCK,                 
003400*              NO CHANGE REQUIRED.  SIGNED OFF.                           
003500*  031014 GKP  MACHFACT NOW BUILT FROM MFREC.CPY INSTEAD OF               
003600*              A LOCAL COPY OF THE FIELD LIST (REQ FS-77).                
003700*  050830 ANK  RUN-COMPLETE MESSAGE ADDED TO THE OPERATOR                 
003800*              CONSOLE SO THE OVERNIGHT LOG SHOWS THE                     
003900*              RECORD COUNT WITHOUT OPENING THE OUTPUT FILE.              
004000*  060412 ANK  WORKING-STORAGE NAMES BROUGHT BACK IN LINE                 
004100*              WITH SHOP PRACTICE - NO WS- TAG ANYWHERE IN                
004200*              THIS SHOP'S OWN CODE, SO NONE HERE EITHER                  
004300*              (AN-021).  FILE STATUS RENAMED TO MATCH THE                
004400*              REBUILT MFREC.CPY.                                         
004500*  060415 ANK  MFACT-STAT WAS DECLARED IN THE FILE SECTION -              
004600*              MFREC.CPY WAS CARRYING THE STATUS FIELD AS A               
004700*              SECOND FD RECORD.  SPLIT TO MFSTAT.CPY,                    
004800*              COPY'D UNDER WORKING-STORAGE (BUG AN-024).                 
004900*-----------------------------------------------------------------        
005000 ENVIRONMENT DIVISION.                                                    
005100 CONFIGURATION SECTION.                                                   
005200 SOURCE-COMPUTER.  IBM-AT.                                                
005300 OBJECT-COMPUTER.  IBM-AT.                                                
005400 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                                    
005500 INPUT-OUTPUT SECTION.                                                    
005600 FILE-CONTROL.                                                            
005700*    MFACT-STAT LIVES IN FACT-STATUS, COPY MFSTAT UNDER                   
005800*    WORKING-STORAGE BELOW - ONE STATUS FIELD SHARED BY                   
005900*    ALL THREE FACT PROGRAMS.                                             
006000     SELECT MACHINE-FACTS-FILE ASSIGN TO MACHFACT                         
006100         ORGANIZATION IS LINE SEQUENTIAL                                  
006200         FILE STATUS IS MFACT-STAT.                                       
006300 DATA DIVISION.                                                           
006400 FILE SECTION.                                                            
006500 FD  MACHINE-FACTS-FILE                                                   
006600     LABEL RECORDS ARE STANDARD.                                          
006700 COPY MFREC.                                                              
006800 WORKING-STORAGE SECTION.                                                 
006900*  FILE-STATUS FIELD CANNOT LIVE IN THE FILE SECTION - IT                 
007000*  HAS TO SIT UNDER WORKING-STORAGE, SO IT IS ITS OWN                     
007100*  MEMBER, COPY'D HERE INSTEAD OF TAGGING ALONG INSIDE                    
007200*  MFREC.CPY'S FD RECORD (AN-024).                                        
007300 COPY MFSTAT.                                                             
007400*-----------------------------------------------------------------        
007500*  RUN COUNTERS AND SUBSCRIPTS - ALL COMP, PER STANDARDS.                 
007600*  NO WS- TAG ON ANY OF THESE - THIS SHOP NEVER TAGS ITS                  
007700*  WORKING FIELDS, IT JUST KEEPS THEM SHORT.  M IS THE                    
007800*  MACHINE-NUMBER LOOP CONTROL (1 THRU 100), I WALKS THE                  
007900*  GROUP TABLE, L COUNTS DOWN THE CURRENT GROUP, K IS THE                 
008000*  VERSION-CYCLE POSITION, X IS THE MODEL-TABLE SUBSCRIPT,                
008100*  Q AND R ARE THE STANDING DIVIDE/REMAINDER PAIR, T TOTALS               
008200*  RECORDS WRITTEN AND E COUNTS LEADING SPACES WHEN THE                   
008300*  MACHINE NUMBER IS EDITED INTO THE NAME STRING.                         
008400*-----------------------------------------------------------------        
008500 77  M                      PIC 9(03) COMP.                               
008600 77  I                      PIC 9(01) COMP.                               
008700 77  L                      PIC 9(03) COMP.                               
008800 77  K                      PIC 9(01) COMP.                               
008900 77  X                      PIC 9(01) COMP.                               
009000 77  Q                      PIC 9(05) COMP.                               
009100 77  R                      PIC 9(05) COMP.                               
009200 77  T                      PIC 9(05) COMP.                               
009300 77  E                      PIC 9(01) COMP.                               
009400*-----------------------------------------------------------------        
009500*  HARDWARE MODEL LIST - CYCLED ACROSS ALL 100 MACHINES.                  
009600*  LAID OUT ONE LITERAL PER MODEL, THEN VIEWED AS A TABLE                 
009700*  THROUGH THE REDEFINES, THE SAME COLOR-TABLE TRICK USED                 
009800*  FOR THE SCREEN PALETTES IN THE OLDER CRT PROGRAMS.                     
009900*-----------------------------------------------------------------        
010000 01  MODEL-TABLE.                                                         
010100     05  FILLER  PIC X(20) VALUE "lenovo thinkpad".                       
010200     05  FILLER  PIC X(20) VALUE "dell xps".                              
010300     05  FILLER  PIC X(20) VALUE "macbook pro".                           
010400     05  FILLER  PIC X(20) VALUE "hp spectre".                            
010500 01  MODEL-LIST REDEFINES MODEL-TABLE.                                    
010600     05  MODEL-NAME          PIC X(20) OCCURS 4 TIMES.                    
010700*-----------------------------------------------------------------        
010800*  MACHINE-NUMBER GROUP TABLE - ONE ROW PER RANGE IN THE                  
010900*  FLEET-SIMULATION SPEC.  EACH ROW IS COUNT / OS-TYPE /                  
011000*  VERSION-CYCLE-LENGTH / UP TO 4 CYCLED VERSIONS, LAID                   
011100*  OUT AS ONE LITERAL PER ROW SO THE FIELDS LINE UP UNDER                 
011200*  THE REDEFINES BELOW.  ROW 1 IS THE 3-MACHINE WINDOWS/35                
011300*  GROUP, ROW 2 THE 10-MACHINE LINUX/21 GROUP - BOTH KEPT                 
011400*  DELIBERATELY SMALL SO ANOMDET'S LOW-OCCURRENCE RULE HAS                
011500*  SOMETHING TO CATCH ON EVERY TEST RUN.                                  
011600*-----------------------------------------------------------------        
011700 01  GROUP-ROWS.                                                          
011800     05  FILLER  PIC X(22) VALUE "003Windows   135353535".                
011900     05  FILLER  PIC X(22) VALUE "010Linux     121212121".                
012000     05  FILLER  PIC X(22) VALUE "035Windows   407081011".                
012100     05  FILLER  PIC X(22) VALUE "052MacOS     411121314".                
012200 01  GROUP-TABLE REDEFINES GROUP-ROWS.                                    
012300     05  GROUP-ENTRY OCCURS 4 TIMES.                                      
012400         10  GROUP-COUNT     PIC 9(03).                                   
012500         10  GROUP-OS-TYPE   PIC X(10).                                   
012600         10  GROUP-CYCLE-LEN PIC 9(01).                                   
012700         10  GROUP-VERSION   PIC X(02) OCCURS 4 TIMES.                    
012800*-----------------------------------------------------------------        
012900*  RUN-COMPLETE MESSAGE FOR THE OPERATOR CONSOLE (ANK,                    
013000*  REQUEST DATED 050830) - SO THE OVERNIGHT LOG SHOWS THE                 
013100*  RECORD COUNT WITHOUT SOMEONE HAVING TO OPEN MACHFACT.                  
013200*-----------------------------------------------------------------        
013300 01  RUN-MESSAGE.                                                         
013400     05  FILLER              PIC X(16)                                    
013500             VALUE "FACTGEN COMPLETE".                                    
013600     05  FILLER              PIC X(02) VALUE SPACES.                      
013700     05  MSG-COUNT           PIC ZZ9.                                     
013800     05  FILLER              PIC X(09)                                    
013900             VALUE " RECORDS".                                            
014000     05  FILLER              PIC X(41) VALUE SPACES.                      
014100*-----------------------------------------------------------------        
014200*  WORK AREA USED TO EDIT M INTO THE MACHINE-NAME STRING                  
014300*  AND TO BUILD THE SERIAL NUMBER BEFORE IT IS MOVED TO                   
014400*  THE OUTPUT RECORD.                                                     
014500*-----------------------------------------------------------------        
014600 01  BUILD-AREA.                                                          
014700     05  MNUM-EDIT           PIC ZZ9.                                     
014800     05  SERIAL-EDIT         PIC 9(04).                                   
014900     05  FILLER              PIC X(10) VALUE SPACES.                      
015000 PROCEDURE DIVISION.                                                      
015100*-----------------------------------------------------------------        
015200*  1000-MAIN-LOGIC - OPEN, BUILD ALL 100 MACHINES, CLOSE.                 
015300*  NOTHING FANCY HERE, THE WORK IS ALL DOWNSTREAM.                        
015400*-----------------------------------------------------------------        
015500 1000-MAIN-LOGIC.                                                         
015600     PERFORM 1100-INITIALIZE-RUN THRU 1100-EXIT.                          
015700     PERFORM 2000-BUILD-FLEET THRU 2000-EXIT                              
015800         VARYING M FROM 1 BY 1                                            
015900         UNTIL M > 100.                                                   
016000     PERFORM 1200-TERMINATE-RUN THRU 1200-EXIT.                           
016100     STOP RUN.                                                            
016200 1000-EXIT.                                                               
016300     EXIT.                                                                
016400*-----------------------------------------------------------------        
016500*  1100-INITIALIZE-RUN - OPENS MACHFACT AND PRIMES THE                    
016600*  GROUP-TABLE POINTERS TO ROW 1 BEFORE THE MAIN LOOP                     
016700*  BEGINS AT MACHINE NUMBER 1.                                            
016800*-----------------------------------------------------------------        
016900 1100-INITIALIZE-RUN.                                                     
017000     OPEN OUTPUT MACHINE-FACTS-FILE.                                      
017100     MOVE 1 TO I.                                                         
017200     MOVE GROUP-COUNT (1) TO L.                                           
017300     MOVE 0 TO K.                                                         
017400     MOVE 0 TO T.                                                         
017500 1100-EXIT.                                                               
017600     EXIT.                                                                
017700*-----------------------------------------------------------------        
017800*  2000-BUILD-FLEET - ONE PASS PER MACHINE NUMBER 1-100.                  
017900*  ADVANCES THE GROUP TABLE WHEN THE CURRENT GROUP'S COUNT                
018000*  IS EXHAUSTED, THEN BUILDS AND WRITES ONE MACHINE-FACT.                 
018100*  L IS THE ROW BUDGET STILL LEFT IN THE CURRENT GROUP; K                 
018200*  CYCLES THE VERSION LIST WITHIN THAT GROUP.                             
018300*-----------------------------------------------------------------        
018400 2000-BUILD-FLEET.                                                        
018500     IF L = 0                                                             
018600         ADD 1 TO I                                                       
018700         MOVE GROUP-COUNT (I) TO L                                        
018800         MOVE 0 TO K.                                                     
018900     SUBTRACT 1 FROM L.                                                   
019000*    K RUNS 0,1,2... AND WRAPS AT THE GROUP'S CYCLE                       
019100*    LENGTH SO A 1-VERSION GROUP REPEATS THE SAME VERSION                 
019200*    WHILE A 4-VERSION GROUP CYCLES ALL FOUR.                             
019300     DIVIDE K BY GROUP-CYCLE-LEN (I)                                      
019400         GIVING Q REMAINDER R.                                            
019500     ADD 1 TO K.                                                          
019600     ADD 1 TO R.                                                          
019700     INITIALIZE MACHINE-FACT-REC.                                         
019800     MOVE M TO MNUM-EDIT.                                                 
019900     MOVE 0 TO E.                                                         
020000     INSPECT MNUM-EDIT TALLYING E FOR LEADING SPACE.                      
020100     STRING "Machine" DELIMITED BY SIZE                                   
020200            MNUM-EDIT (E + 1:) DELIMITED BY SIZE                          
020300         INTO MACHINE.                                                    
020400*    MODEL CYCLES ACROSS ALL 100 MACHINES INDEPENDENTLY OF                
020500*    THE GROUP BOUNDARIES - PLAIN MOD-4 ON THE MACHINE                    
020600*    NUMBER, NOT TIED TO THE GROUP TABLE AT ALL.                          
020700     DIVIDE M BY 4 GIVING Q REMAINDER X.                                  
020800     ADD 1 TO X.                                                          
020900     MOVE MODEL-NAME (X) TO MODEL.                                        
021000     MOVE GROUP-OS-TYPE (I) TO OS-TYPE.                                   
021100     MOVE GROUP-VERSION (I R) TO OS-VER.                                  
021200*    SERIAL FORMULA CHANGED UNDER BUG AN-006 SO FACTGEN'S                 
021300*    RANGE NEVER OVERLAPS FACTUPD'S RANDOM PICKS.                         
021400     MOVE "ABCD" TO SER-PRE.                                              
021500     DIVIDE M BY 229 GIVING Q REMAINDER R.                                
021600     COMPUTE SERIAL-EDIT = 1000 + (R * 9) .                               
021700     MOVE SERIAL-EDIT TO SER-NUM.                                         
021800     WRITE MACHINE-FACT-REC.                                              
021900     ADD 1 TO T.                                                          
022000 2000-EXIT.                                                               
022100     EXIT.                                                                
022200*-----------------------------------------------------------------        
022300*  1200-TERMINATE-RUN - CLOSES MACHFACT AND WRITES THE                    
022400*  RECORD COUNT TO THE OPERATOR CONSOLE.                                  
022500*-----------------------------------------------------------------        
022600 1200-TERMINATE-RUN.                                                      
022700     CLOSE MACHINE-FACTS-FILE.                                            
022800     MOVE T TO MSG-COUNT.                                                 
022900     DISPLAY RUN-MESSAGE.                                                 
023000 1200-EXIT.                                                               
023100     EXIT.                                                                
